000100*****************************************
000110*                                       *
000120* RECORD DEFINITION FOR MAINTENANCE     *
000130*          REQUEST FILE                 *
000140*    ONE REQUEST PER TRANSACTION.       *
000150*    READ SEQUENTIALLY, NOT KEYED.      *
000160*****************************************
000170* FILE SIZE 320 BYTES - SEE NOTE BELOW.
000180*
000190* 06/03/89 RJH - CREATED.
000200* 30/11/95 RJH - REQ-AADHAR-NUMBER, REQ-PAN-NUMBER, REQ-BRANCH-ID
000210*                ADDED FOR CUSTOMER/EMPLOYEE MAINTENANCE REQUESTS.
000220*                OPS NOTE THE RECORD NOW RUNS 20 BYTES OVER THE
000230*                300 QUOTED IN THE FILE TRANSFER SHEET - THE
000240*                SHEET WAS NEVER CORRECTED, THE JCL LRECL WAS.
000250*                DO NOT SHRINK ANY FIELD TO FORCE IT BACK TO 300,
000260*                THE USERNAME/PASSWORD/EMAIL WIDTHS MUST MATCH
000270*                THE MASTER FILE FIELDS THEY ARE COMPARED TO.
000280*                TRAILING FILLER PADS THE RECORD TO A ROUND 320.
000290 01  MB-REQ-RECORD.
000300     03  RQ-REQ-TYPE           PIC X(2).
000310*                                UR/UU/UD/UL - USER
000320*                                CC/CU/CD    - CUSTOMER
000330*                                EC/EU/ED    - EMPLOYEE
000340     03  RQ-TARGET-ID          PIC 9(9).
000350*                                ID OF THE RECORD BEING MAINTAINED
000360     03  RQ-USERNAME           PIC X(30).
000370     03  RQ-PASSWORD           PIC X(30).
000380     03  RQ-EMAIL              PIC X(60).
000390     03  RQ-ROLE-ID            PIC 9(3).
000400     03  RQ-NAME               PIC X(40).
000410     03  RQ-GENDER             PIC X.
000420*                                M, F OR O
000430     03  RQ-CONTACT            PIC X(15).
000440     03  RQ-ADDRESS            PIC X(80).
000450     03  RQ-DOB                PIC 9(8).
000460*                                CCYYMMDD
000470     03  RQ-AADHAR             PIC X(12).
000480     03  RQ-PAN                PIC X(10).
000490     03  RQ-USER-ID            PIC 9(9).
000500     03  RQ-BRANCH-ID          PIC 9(9).
000510     03  FILLER                PIC X(2).
000520*
