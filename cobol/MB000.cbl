000100*****************************************************************
000110*                                                               *
000120*                 M A V E R I C K B A N K                       *
000130*            DAILY MAINTENANCE BATCH - MAIN DRIVER              *
000140*                                                               *
000150*****************************************************************
000160*
000170 IDENTIFICATION DIVISION.
000180*================================
000190*
000200 PROGRAM-ID.    MB000.
000210*
000220 AUTHOR.        R J HOLLIS.
000230*
000240 INSTALLATION.  MAVERICKBANK DATA PROCESSING - RETAIL SYSTEMS.
000250*
000260 DATE-WRITTEN.  04/06/1987.
000270*
000280 DATE-COMPILED.
000290*
000300 SECURITY.      MAVERICKBANK INTERNAL USE ONLY.  NOT FOR RELEASE
000310*               OUTSIDE THE DATA PROCESSING DEPARTMENT.
000320*
000330*****************************************************************
000340* REMARKS.       DAILY MASTER FILE MAINTENANCE RUN.
000350*
000360*                READS THE PRIOR DAY ROLE, USER, CUSTOMER AND
000370*                EMPLOYEE MASTERS INTO WORKING STORAGE TABLES,
000380*                THEN READS TODAY'S MAINTENANCE REQUEST FILE
000390*                SEQUENTIALLY AND CALLS THE APPROPRIATE SERVICE
000400*                SUBPROGRAM FOR EACH REQUEST.  PRODUCES THE
000410*                DAILY MAINTENANCE REPORT AND WRITES THE UPDATED
000420*                USER, CUSTOMER AND EMPLOYEE MASTERS AT END OF
000430*                RUN.  REQUESTS ARE NOT RESEQUENCED BY TYPE - THE
000440*                U/C/E SUBTOTALS ARE ACCUMULATED IN WORKING
000450*                STORAGE AS EACH REQUEST IS READ AND PRINTED AT
000460*                TERMINATE, NOT VIA A REPORT WRITER CONTROL BREAK
000470*                (SEE RQ067 BELOW).
000480*
000490*                CALLED MODULES -    MBUSRSV.
000500*                                    MBCUSSV.
000510*                                    MBEMPSV.
000520*
000530*                FILES USED -        MBROLIN.  ROLE REFERENCE.
000540*                                    MBUSRIN.  USER MASTER (OLD).
000550*                                    MBUSROT.  USER MASTER (NEW).
000560*                                    MBCUSIN.  CUSTOMER MASTER (OLD).
000570*                                    MBCUSOT.  CUSTOMER MASTER (NEW).
000580*                                    MBEMPIN.  EMPLOYEE MASTER (OLD).
000590*                                    MBEMPOT.  EMPLOYEE MASTER (NEW).
000600*                                    MBREQIN.  MAINTENANCE REQUESTS.
000610*                                    MBPRMIN.  RUN PARAMETER CARD.
000620*                                    MBRPTOT.  MAINTENANCE REPORT.
000630*
000640*****************************************************************
000650* CHANGE LOG.
000660*
000670* 04/06/87 RJH  INIT   FIRST WRITTEN FOR THE OVERNIGHT MAINT RUN.
000680* 19/06/87 RJH  RQ002  ADDED THE PER-GROUP SUBTOTAL LINE TO THE
000690*                      REPORT, OPS WANTED COUNTS BY REQUEST TYPE.
000700* 02/09/88 RJH  RQ011  EMPLOYEE MASTER MAINTENANCE (EC/EU/ED)
000710*                      SPLIT OUT OF MBUSRSV INTO ITS OWN CALLED
000720*                      MODULE, MBEMPSV, TO MATCH THE BRANCH-STAFF
000730*                      TEAM'S OWN SIGN-OFF ON THAT CODE.
000740* 14/11/89 RJH  RQ019  RAISED USER TABLE OCCURS FROM 2000 TO 5000
000750*                      ENTRIES - OVERFLOWED ON THE NOV 12 RUN.
000760* 22/07/93 RJH  RQ031  CUSTOMER MASTER WIDENED FOR AADHAR/PAN,
000770*                      SEE MBCUST.  NO CHANGE NEEDED IN THIS
000780*                      PROGRAM AS THE COPYBOOK CARRIES THE WIDTH.
000790* 19/05/94 RJH  RQ038  EM-BRANCH-ID WIDENED, SEE MBEMP.  NO CHANGE
000800*                      NEEDED HERE EITHER.
000810* 11/01/99 DKW  Y2K    YEAR 2000 REVIEW.  WS-RUN-DATE AND ALL
000820*                      DATE FIELDS PASSING THROUGH THIS PROGRAM
000830*                      ALREADY CARRY A FULL 4 DIGIT CENTURY.  NO
000840*                      CHANGE REQUIRED - SIGNED OFF DKW/RJH.
000850* 30/11/95 RJH  RQ044  REQUEST RECORD WIDENED FOR AADHAR, PAN AND
000860*                      BRANCH-ID - SEE MBREQ CHANGE NOTE. JCL
000870*                      LRECL FOR MBREQIN UPDATED TO MATCH, THE
000880*                      TRANSFER SHEET WAS NOT (OPS TICKET 4471).
000890* 06/03/01 TMS  RQ051  ADDED WS-EMP-HIGH-ID TRACKING SO EC
000900*                      REQUESTS ASSIGN THE NEXT FREE EMPLOYEE-ID
000910*                      RATHER THAN REUSING A DELETED ONE.
000920* 17/09/04 TMS  RQ058  FINAL TOTALS LINE SPLIT INTO SEPARATE
000930*                      ACCEPTED/REJECTED LINES PER AUDIT REQUEST.
000940* 10/08/26 KMP  RQ067  THE REQUEST FILE ARRIVES IN ARRIVAL ORDER,
000950*                      NOT GROUPED BY TYPE, SO THE RD'S CONTROL
000960*                      BREAK ON WS-REQ-GROUP WAS FIRING A FRESH
000970*                      SUBTOTAL LINE EVERY TIME U/C/E INTERLEAVED
000980*                      INSTEAD OF ONE BLOCK PER TYPE.  REMOVED THE
000990*                      WS-REQ-GROUP CONTROL - THE RD NOW BREAKS ON
001000*                      FINAL ONLY, AND THE THREE U/C/E SUBTOTALS
001010*                      ARE ACCUMULATED IN WORKING STORAGE AS EACH
001020*                      REQUEST IS READ, PRINTED EXPLICITLY IN THE
001030*                      FINAL FOOTING.
001040*
001050*****************************************************************
001060*
001070 ENVIRONMENT DIVISION.
001080*================================
001090*
001100 CONFIGURATION SECTION.
001110*
001120 SPECIAL-NAMES.
001130     C01 IS TOP-OF-FORM.
001140*
001150 INPUT-OUTPUT SECTION.
001160*
001170 FILE-CONTROL.
001180     SELECT MB-ROLE-FILE      ASSIGN TO MBROLIN
001190            ORGANIZATION IS SEQUENTIAL
001200            FILE STATUS IS WS-ROLE-STATUS.
001210*
001220     SELECT MB-USER-OLD-FILE  ASSIGN TO MBUSRIN
001230            ORGANIZATION IS SEQUENTIAL
001240            FILE STATUS IS WS-USER-OLD-STATUS.
001250*
001260     SELECT MB-USER-NEW-FILE  ASSIGN TO MBUSROT
001270            ORGANIZATION IS SEQUENTIAL
001280            FILE STATUS IS WS-USER-NEW-STATUS.
001290*
001300     SELECT MB-CUST-OLD-FILE  ASSIGN TO MBCUSIN
001310            ORGANIZATION IS SEQUENTIAL
001320            FILE STATUS IS WS-CUST-OLD-STATUS.
001330*
001340     SELECT MB-CUST-NEW-FILE  ASSIGN TO MBCUSOT
001350            ORGANIZATION IS SEQUENTIAL
001360            FILE STATUS IS WS-CUST-NEW-STATUS.
001370*
001380     SELECT MB-EMP-OLD-FILE   ASSIGN TO MBEMPIN
001390            ORGANIZATION IS SEQUENTIAL
001400            FILE STATUS IS WS-EMP-OLD-STATUS.
001410*
001420     SELECT MB-EMP-NEW-FILE   ASSIGN TO MBEMPOT
001430            ORGANIZATION IS SEQUENTIAL
001440            FILE STATUS IS WS-EMP-NEW-STATUS.
001450*
001460     SELECT MB-REQUEST-FILE   ASSIGN TO MBREQIN
001470            ORGANIZATION IS SEQUENTIAL
001480            FILE STATUS IS WS-REQ-STATUS.
001490*
001500     SELECT MB-PARAMETER-FILE ASSIGN TO MBPRMIN
001510            ORGANIZATION IS SEQUENTIAL
001520            FILE STATUS IS WS-PARM-STATUS.
001530*
001540     SELECT MB-PRINT-FILE     ASSIGN TO MBRPTOT
001550            ORGANIZATION IS SEQUENTIAL.
001560*
001570 DATA DIVISION.
001580*================================
001590*
001600 FILE SECTION.
001610*
001620 FD  MB-ROLE-FILE
001630     LABEL RECORDS ARE STANDARD.
001640     COPY MBROLE.
001650*
001660 FD  MB-USER-OLD-FILE
001670     LABEL RECORDS ARE STANDARD.
001680     COPY MBUSER REPLACING ==MB-USER-RECORD== BY ==MB-USER-OLD-RECORD==,
001690                           ==US-==            BY ==UO-==.
001700*
001710 FD  MB-USER-NEW-FILE
001720     LABEL RECORDS ARE STANDARD.
001730     COPY MBUSER REPLACING ==MB-USER-RECORD== BY ==MB-USER-NEW-RECORD==,
001740                           ==US-==            BY ==UN-==.
001750*
001760 FD  MB-CUST-OLD-FILE
001770     LABEL RECORDS ARE STANDARD.
001780     COPY MBCUST REPLACING ==MB-CUST-RECORD== BY ==MB-CUST-OLD-RECORD==,
001790                           ==CU-==            BY ==CO-==.
001800*
001810 FD  MB-CUST-NEW-FILE
001820     LABEL RECORDS ARE STANDARD.
001830     COPY MBCUST REPLACING ==MB-CUST-RECORD== BY ==MB-CUST-NEW-RECORD==,
001840                           ==CU-==            BY ==CN-==.
001850*
001860 FD  MB-EMP-OLD-FILE
001870     LABEL RECORDS ARE STANDARD.
001880     COPY MBEMP REPLACING ==MB-EMP-RECORD== BY ==MB-EMP-OLD-RECORD==,
001890                          ==EM-==           BY ==EO-==.
001900*
001910 FD  MB-EMP-NEW-FILE
001920     LABEL RECORDS ARE STANDARD.
001930     COPY MBEMP REPLACING ==MB-EMP-RECORD== BY ==MB-EMP-NEW-RECORD==,
001940                          ==EM-==           BY ==EN-==.
001950*
001960 FD  MB-REQUEST-FILE
001970     LABEL RECORDS ARE STANDARD.
001980     COPY MBREQ.
001990*
002000 FD  MB-PARAMETER-FILE
002010     LABEL RECORDS ARE STANDARD.
002020     COPY MBPARM.
002030*
002040 FD  MB-PRINT-FILE
002050     LABEL RECORDS ARE STANDARD
002060     REPORT IS MB-MAINTENANCE-REPORT.
002070*
002080 WORKING-STORAGE SECTION.
002090*-------------------------
002100*
002110 77  WS-PROGRAM-NAME       PIC X(15) VALUE "MB000 (1.0.09)".
002120*
002130     COPY MBTABS.
002140*
002150 01  WS-FILE-STATUSES.
002160     03  WS-ROLE-STATUS        PIC XX.
002170     03  WS-USER-OLD-STATUS    PIC XX.
002180     03  WS-USER-NEW-STATUS    PIC XX.
002190     03  WS-CUST-OLD-STATUS    PIC XX.
002200     03  WS-CUST-NEW-STATUS    PIC XX.
002210     03  WS-EMP-OLD-STATUS     PIC XX.
002220     03  WS-EMP-NEW-STATUS     PIC XX.
002230     03  WS-REQ-STATUS         PIC XX.
002240     03  WS-PARM-STATUS        PIC XX.
002250     03  FILLER                PIC X(20).
002260*
002270 01  WS-SWITCHES.
002280     03  WS-ROLE-EOF-SW        PIC X     VALUE "N".
002290         88  WS-ROLE-EOF                 VALUE "Y".
002300     03  WS-USER-EOF-SW        PIC X     VALUE "N".
002310         88  WS-USER-EOF                 VALUE "Y".
002320     03  WS-CUST-EOF-SW        PIC X     VALUE "N".
002330         88  WS-CUST-EOF                 VALUE "Y".
002340     03  WS-EMP-EOF-SW         PIC X     VALUE "N".
002350         88  WS-EMP-EOF                  VALUE "Y".
002360     03  WS-REQ-EOF-SW         PIC X     VALUE "N".
002370         88  WS-REQ-EOF                  VALUE "Y".
002380     03  FILLER                PIC X(10).
002390*
002400 77  WS-USER-SUB           PIC 9(6)  COMP.
002410 77  WS-CUST-SUB           PIC 9(6)  COMP.
002420 77  WS-EMP-SUB            PIC 9(6)  COMP.
002430 77  WS-GRP-ACC-INC        PIC 9     COMP.
002440 77  WS-GRP-REJ-INC        PIC 9     COMP.
002450*
002460*    U/C/E SUBTOTALS - ACCUMULATED HERE AS EACH REQUEST IS READ,
002470*    NOT VIA A REPORT WRITER CONTROL BREAK (RQ067 - THE REQUEST
002480*    FILE IS IN ARRIVAL ORDER, NOT GROUPED BY TYPE).
002490*
002500 77  WS-USER-GRP-ACC       PIC 9(5)  COMP.
002510 77  WS-USER-GRP-REJ       PIC 9(5)  COMP.
002520 77  WS-CUST-GRP-ACC       PIC 9(5)  COMP.
002530 77  WS-CUST-GRP-REJ       PIC 9(5)  COMP.
002540 77  WS-EMP-GRP-ACC        PIC 9(5)  COMP.
002550 77  WS-EMP-GRP-REJ        PIC 9(5)  COMP.
002560*
002570 01  WS-RUN-DATE-GROUP.
002580     03  WS-RUN-CCYY           PIC 9(4).
002590     03  WS-RUN-MM             PIC 99.
002600     03  WS-RUN-DD             PIC 99.
002610 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-GROUP
002620                           PIC 9(8).
002630*
002640 01  WS-TODAY-DISPLAY.
002650     03  WS-TD-DD              PIC 99.
002660     03  FILLER                PIC X     VALUE "/".
002670     03  WS-TD-MM              PIC 99.
002680     03  FILLER                PIC X     VALUE "/".
002690     03  WS-TD-CCYY            PIC 9(4).
002700 01  WS-TODAY-DISPLAY-R REDEFINES WS-TODAY-DISPLAY
002710                           PIC X(10).
002720*
002730 01  WS-REQ-WORK.
002740     03  WS-REQ-GROUP          PIC X.
002750     03  WS-REQ-SEQ-NO         PIC 9(6)  COMP.
002760     03  WS-REQ-KEY-DISPLAY    PIC 9(9).
002770     03  WS-DISPOSITION        PIC X(8).
002780         88  WS-DISP-ACCEPTED           VALUE "ACCEPTED".
002790     03  WS-REJECT-REASON      PIC X(40).
002800     03  FILLER                PIC X(15).
002810*
002820 01  WS-SERVICE-RESULT.
002830     03  WS-SVC-DISPOSITION    PIC X(8).
002840     03  WS-SVC-REASON         PIC X(40).
002850     03  WS-SVC-NEW-ID-GROUP.
002860         05  WS-SVC-NEW-ID         PIC 9(9).
002870     03  FILLER                PIC X(10).
002880 01  WS-SVC-NEW-ID-ALPHA REDEFINES WS-SVC-NEW-ID-GROUP
002890                           PIC X(9).
002900*
002910*****************************************************************
002920 REPORT SECTION.
002930*****************************************************************
002940*
002950 RD  MB-MAINTENANCE-REPORT
002960     CONTROLS ARE FINAL
002970     PAGE LIMIT 60 LINES
002980     HEADING 1
002990     FIRST DETAIL 4
003000     LAST DETAIL 56
003010     FOOTING 58.
003020*
003030 01  TYPE PAGE HEADING.
003040     03  LINE 1.
003050         05  COLUMN  1     PIC X(38) VALUE
003060                 "MAVERICKBANK DAILY MAINTENANCE REPORT".
003070         05  COLUMN 55     PIC X(9)  VALUE "RUN DATE ".
003080         05  COLUMN 64     PIC X(10) SOURCE WS-TODAY-DISPLAY-R.
003090         05  COLUMN 77     PIC X(5)  VALUE "PAGE ".
003100         05  COLUMN 82     PIC ZZ9   SOURCE PAGE-COUNTER.
003110     03  LINE 3.
003120         05  COLUMN  1     PIC X(6)  VALUE "SEQ NO".
003130         05  COLUMN 10     PIC X(4)  VALUE "TYPE".
003140         05  COLUMN 16     PIC X(9)  VALUE "TARGET ID".
003150         05  COLUMN 28     PIC X(11) VALUE "DISPOSITION".
003160         05  COLUMN 42     PIC X(6)  VALUE "REASON".
003170*
003180 01  MB-REQUEST-DETAIL TYPE DETAIL.
003190     03  LINE PLUS 1.
003200         05  COLUMN  1     PIC 9(6)  SOURCE WS-REQ-SEQ-NO.
003210         05  COLUMN 10     PIC XX    SOURCE RQ-REQ-TYPE.
003220         05  COLUMN 16     PIC 9(9)  SOURCE WS-REQ-KEY-DISPLAY.
003230         05  COLUMN 28     PIC X(8)  SOURCE WS-DISPOSITION.
003240         05  COLUMN 42     PIC X(40) SOURCE WS-REJECT-REASON.
003250*
003260 01  TYPE CONTROL FOOTING FINAL.
003270     03  LINE PLUS 2.
003280         05  COLUMN  1     PIC X(21) VALUE
003290                 "TOTAL FOR REQ GROUP -".
003300         05  COLUMN 23     PIC X     VALUE "U".
003310         05  COLUMN 26     PIC X(9)  VALUE "ACCEPTED ".
003320         05  COLUMN 35     PIC ZZZ9  SOURCE WS-USER-GRP-ACC.
003330         05  COLUMN 42     PIC X(9)  VALUE "REJECTED ".
003340         05  COLUMN 51     PIC ZZZ9  SOURCE WS-USER-GRP-REJ.
003350     03  LINE PLUS 1.
003360         05  COLUMN  1     PIC X(21) VALUE
003370                 "TOTAL FOR REQ GROUP -".
003380         05  COLUMN 23     PIC X     VALUE "C".
003390         05  COLUMN 26     PIC X(9)  VALUE "ACCEPTED ".
003400         05  COLUMN 35     PIC ZZZ9  SOURCE WS-CUST-GRP-ACC.
003410         05  COLUMN 42     PIC X(9)  VALUE "REJECTED ".
003420         05  COLUMN 51     PIC ZZZ9  SOURCE WS-CUST-GRP-REJ.
003430     03  LINE PLUS 1.
003440         05  COLUMN  1     PIC X(21) VALUE
003450                 "TOTAL FOR REQ GROUP -".
003460         05  COLUMN 23     PIC X     VALUE "E".
003470         05  COLUMN 26     PIC X(9)  VALUE "ACCEPTED ".
003480         05  COLUMN 35     PIC ZZZ9  SOURCE WS-EMP-GRP-ACC.
003490         05  COLUMN 42     PIC X(9)  VALUE "REJECTED ".
003500         05  COLUMN 51     PIC ZZZ9  SOURCE WS-EMP-GRP-REJ.
003510     03  LINE PLUS 2.
003520         05  COLUMN  1     PIC X(25) VALUE
003530                 "RUN TOTAL REQUESTS READ -".
003540         05  COLUMN 32     PIC ZZZZ9 SOURCE WS-REQ-SEQ-NO.
003550     03  LINE PLUS 1.
003560         05  COLUMN  1     PIC X(25) VALUE
003570                 "RUN TOTAL REQUESTS ACCEPTED -".
003580         05  COLUMN 32     PIC ZZZZ9 SUM WS-GRP-ACC-INC.
003590     03  LINE PLUS 1.
003600         05  COLUMN  1     PIC X(25) VALUE
003610                 "RUN TOTAL REQUESTS REJECTED -".
003620         05  COLUMN 32     PIC ZZZZ9 SUM WS-GRP-REJ-INC.
003630     03  LINE PLUS 2.
003640         05  COLUMN  1     PIC X(25) VALUE
003650                 "ENDING USER MASTER COUNT -".
003660         05  COLUMN 32     PIC ZZZZZ9 SOURCE WS-USER-COUNT.
003670     03  LINE PLUS 1.
003680         05  COLUMN  1     PIC X(25) VALUE
003690                 "ENDING CUST MASTER COUNT -".
003700         05  COLUMN 32     PIC ZZZZZ9 SOURCE WS-CUST-COUNT.
003710     03  LINE PLUS 1.
003720         05  COLUMN  1     PIC X(25) VALUE
003730                 "ENDING EMP  MASTER COUNT -".
003740         05  COLUMN 32     PIC ZZZZZ9 SOURCE WS-EMP-COUNT.
003750*
003760 PROCEDURE DIVISION.
003770*================================
003780*
003790 AA000-MAIN-LINE SECTION.
003800*************************
003810*
003820*    JOB FLOW, TOP TO BOTTOM - LOAD THE FOUR REFERENCE/MASTER
003830*    TABLES INTO STORAGE, PICK UP TODAY'S RUN DATE, OPEN THE
003840*    PRINT FILE AND THE REPORT WRITER, THEN WALK THE REQUEST
003850*    FILE ONE TRANSACTION AT A TIME.  EVERYTHING STAYS IN THE
003860*    THREE OCCURS TABLES (MB-USER-TABLE, MB-CUST-TABLE, MB-EMP-
003870*    TABLE) FOR THE WHOLE RUN - THERE IS NO RANDOM-ACCESS FILE
003880*    ANYWHERE IN THIS SYSTEM, SO A DAY'S WORTH OF USERS,
003890*    CUSTOMERS AND EMPLOYEES HAS TO FIT WITHIN THE TABLE OCCURS
003900*    LIMIT (SEE MBTABS).  ONCE THE REQUEST FILE IS EXHAUSTED THE
003910*    UPDATED TABLES ARE SPUN BACK OUT TO THE THREE "NEW" MASTER
003920*    FILES FOR TOMORROW'S RUN TO PICK UP AS "OLD".
003930*
003940     PERFORM AA010-LOAD-ROLE-TABLE.
003950     PERFORM AA020-LOAD-USER-TABLE.
003960     PERFORM AA030-LOAD-CUST-TABLE.
003970     PERFORM AA040-LOAD-EMP-TABLE.
003980     PERFORM AA045-READ-PARAMETER.
003990     PERFORM AA050-INITIATE-REPORT.
004000     PERFORM AA100-PROCESS-REQUESTS.
004010     PERFORM AA090-TERMINATE-REPORT.
004020     PERFORM AA800-WRITE-MASTERS.
004030     STOP RUN.
004040*
004050 AA000-EXIT.
004060     EXIT.
004070*
004080 AA010-LOAD-ROLE-TABLE.
004090*    ROLE-ID IS A SMALL, RARELY-CHANGED REFERENCE LIST (TELLER,
004100*    MANAGER, AUDITOR AND THE LIKE) MAINTAINED BY HAND OUTSIDE
004110*    OF THIS RUN - NO REQUEST TYPE ADDS OR CHANGES A ROLE.
004120*    MBUSRSV ONLY NEEDS IT TO VALIDATE RQ-ROLE-ID AND TO DEFAULT
004130*    A BLANK ROLE ON A UR REQUEST (RULE R5).
004140*
004150*    LOADS THE STATIC ROLE REFERENCE FILE INTO MB-ROLE-TABLE.
004160*
004170     OPEN INPUT MB-ROLE-FILE.
004180     MOVE ZERO TO WS-ROLE-COUNT.
004190     PERFORM AA011-READ-ROLE THRU AA011-EXIT
004200         UNTIL WS-ROLE-EOF.
004210     CLOSE MB-ROLE-FILE.
004220 AA010-EXIT.
004230     EXIT.
004240*
004250 AA011-READ-ROLE.
004260*
004270*    NO EDITING DONE HERE - THE ROLE FILE IS A HAND-MAINTAINED
004280*    REFERENCE LIST AND IS TRUSTED AS-IS.
004290     READ MB-ROLE-FILE
004300         AT END
004310             SET WS-ROLE-EOF TO TRUE
004320             GO TO AA011-EXIT.
004330     ADD 1 TO WS-ROLE-COUNT.
004340     SET TR-ROLE-IDX TO WS-ROLE-COUNT.
004350     MOVE RO-ROLE-ID    TO TR-ROLE-ID (TR-ROLE-IDX).
004360     MOVE RO-ROLE-NAME  TO TR-ROLE-NAME (TR-ROLE-IDX).
004370 AA011-EXIT.
004380     EXIT.
004390*
004400 AA020-LOAD-USER-TABLE.
004410*    WS-USER-HIGH-ID IS CARRIED FORWARD SO A UR (USER REGISTER)
004420*    REQUEST CAN ASSIGN THE NEXT USER-ID BY SIMPLE INCREMENT -
004430*    THIS SHOP HAS NEVER HAD A SEPARATE ID-ISSUING FACILITY; THE
004440*    HIGHEST ID ON FILE PLUS ONE HAS ALWAYS BEEN GOOD ENOUGH.
004450*
004460*    LOADS YESTERDAY'S USER MASTER INTO MB-USER-TABLE AND
004470*    NOTES THE HIGHEST USER-ID SEEN FOR TODAY'S UR REQUESTS.
004480*
004490     OPEN INPUT MB-USER-OLD-FILE.
004500     MOVE ZERO TO WS-USER-COUNT WS-USER-HIGH-ID.
004510     PERFORM AA021-READ-USER THRU AA021-EXIT
004520         UNTIL WS-USER-EOF.
004530     CLOSE MB-USER-OLD-FILE.
004540 AA020-EXIT.
004550     EXIT.
004560*
004570 AA021-READ-USER.
004580*
004590*    CARRIES FORWARD EVERY FIELD FROM YESTERDAY'S USER MASTER
004600*    UNCHANGED - ANY UU/UD/UL FOR THIS USER-ID IS APPLIED LATER,
004610*    IN MBUSRSV, DIRECTLY AGAINST THIS TABLE ENTRY.
004620     READ MB-USER-OLD-FILE
004630         AT END
004640             SET WS-USER-EOF TO TRUE
004650             GO TO AA021-EXIT.
004660     ADD 1 TO WS-USER-COUNT.
004670     SET TU-USER-IDX TO WS-USER-COUNT.
004680     MOVE UO-USER-ID       TO TU-USER-ID (TU-USER-IDX).
004690     MOVE UO-USERNAME      TO TU-USERNAME (TU-USER-IDX).
004700     MOVE UO-PASSWORD      TO TU-PASSWORD (TU-USER-IDX).
004710     MOVE UO-EMAIL         TO TU-EMAIL (TU-USER-IDX).
004720     MOVE UO-ROLE-ID       TO TU-ROLE-ID (TU-USER-IDX).
004730     MOVE UO-USER-STATUS   TO TU-USER-STATUS (TU-USER-IDX).
004740     IF UO-USER-ID > WS-USER-HIGH-ID
004750         MOVE UO-USER-ID TO WS-USER-HIGH-ID
004760     END-IF.
004770 AA021-EXIT.
004780     EXIT.
004790*
004800 AA030-LOAD-CUST-TABLE.
004810*    WS-CUST-HIGH-ID DOES FOR CC (CUSTOMER CREATE) WHAT
004820*    WS-USER-HIGH-ID DOES FOR UR - NEXT CUSTOMER-ID BY
004830*    INCREMENT, NO SEPARATE NUMBERING SCHEME.
004840*
004850*    LOADS YESTERDAY'S CUSTOMER MASTER INTO MB-CUST-TABLE.
004860*
004870     OPEN INPUT MB-CUST-OLD-FILE.
004880     MOVE ZERO TO WS-CUST-COUNT WS-CUST-HIGH-ID.
004890     PERFORM AA031-READ-CUST THRU AA031-EXIT
004900         UNTIL WS-CUST-EOF.
004910     CLOSE MB-CUST-OLD-FILE.
004920 AA030-EXIT.
004930     EXIT.
004940*
004950 AA031-READ-CUST.
004960*
004970*    CARRIES FORWARD EVERY FIELD FROM YESTERDAY'S CUSTOMER
004980*    MASTER UNCHANGED - ANY CU/CD FOR THIS CUSTOMER-ID IS
004990*    APPLIED LATER, IN MBCUSSV, DIRECTLY AGAINST THIS ENTRY.
005000     READ MB-CUST-OLD-FILE
005010         AT END
005020             SET WS-CUST-EOF TO TRUE
005030             GO TO AA031-EXIT.
005040     ADD 1 TO WS-CUST-COUNT.
005050     SET TC-CUST-IDX TO WS-CUST-COUNT.
005060     MOVE CO-CUSTOMER-ID     TO TC-CUSTOMER-ID (TC-CUST-IDX).
005070     MOVE CO-CUST-NAME       TO TC-CUST-NAME (TC-CUST-IDX).
005080     MOVE CO-CUST-GENDER     TO TC-CUST-GENDER (TC-CUST-IDX).
005090     MOVE CO-CONTACT-NUMBER  TO TC-CONTACT-NUMBER (TC-CUST-IDX).
005100     MOVE CO-CUST-ADDRESS    TO TC-CUST-ADDRESS (TC-CUST-IDX).
005110     MOVE CO-DATE-OF-BIRTH   TO TC-DATE-OF-BIRTH (TC-CUST-IDX).
005120     MOVE CO-AADHAR-NUMBER   TO TC-AADHAR-NUMBER (TC-CUST-IDX).
005130     MOVE CO-PAN-NUMBER      TO TC-PAN-NUMBER (TC-CUST-IDX).
005140     MOVE CO-USER-ID         TO TC-USER-ID (TC-CUST-IDX).
005150     MOVE CO-CUST-STATUS     TO TC-CUST-STATUS (TC-CUST-IDX).
005160     IF CO-CUSTOMER-ID > WS-CUST-HIGH-ID
005170         MOVE CO-CUSTOMER-ID TO WS-CUST-HIGH-ID
005180     END-IF.
005190 AA031-EXIT.
005200     EXIT.
005210*
005220 AA040-LOAD-EMP-TABLE.
005230*    WS-EMP-HIGH-ID DOES FOR EC (EMPLOYEE CREATE) WHAT
005240*    WS-USER-HIGH-ID DOES FOR UR - SEE AA020 ABOVE.
005250*
005260*    LOADS YESTERDAY'S BANK-EMPLOYEE MASTER INTO MB-EMP-TABLE.
005270*
005280     OPEN INPUT MB-EMP-OLD-FILE.
005290     MOVE ZERO TO WS-EMP-COUNT WS-EMP-HIGH-ID.
005300     PERFORM AA041-READ-EMP THRU AA041-EXIT
005310         UNTIL WS-EMP-EOF.
005320     CLOSE MB-EMP-OLD-FILE.
005330 AA040-EXIT.
005340     EXIT.
005350*
005360 AA041-READ-EMP.
005370*
005380*    CARRIES FORWARD EVERY FIELD FROM YESTERDAY'S EMPLOYEE
005390*    MASTER UNCHANGED - ANY EU/ED FOR THIS EMPLOYEE-ID IS
005400*    APPLIED LATER, IN MBEMPSV, DIRECTLY AGAINST THIS ENTRY.
005410     READ MB-EMP-OLD-FILE
005420         AT END
005430             SET WS-EMP-EOF TO TRUE
005440             GO TO AA041-EXIT.
005450     ADD 1 TO WS-EMP-COUNT.
005460     SET TE-EMP-IDX TO WS-EMP-COUNT.
005470     MOVE EO-EMPLOYEE-ID   TO TE-EMPLOYEE-ID (TE-EMP-IDX).
005480     MOVE EO-EMP-NAME      TO TE-EMP-NAME (TE-EMP-IDX).
005490     MOVE EO-EMP-CONTACT   TO TE-EMP-CONTACT (TE-EMP-IDX).
005500     MOVE EO-BRANCH-ID     TO TE-BRANCH-ID (TE-EMP-IDX).
005510     MOVE EO-USER-ID       TO TE-USER-ID (TE-EMP-IDX).
005520     MOVE EO-EMP-STATUS    TO TE-EMP-STATUS (TE-EMP-IDX).
005530     IF EO-EMPLOYEE-ID > WS-EMP-HIGH-ID
005540         MOVE EO-EMPLOYEE-ID TO WS-EMP-HIGH-ID
005550     END-IF.
005560 AA041-EXIT.
005570     EXIT.
005580*
005590 AA045-READ-PARAMETER.
005600*
005610*    THE PARAMETER CARD IS PRODUCED BY THE SCHEDULER JCL EACH
005620*    NIGHT AND CARRIES ONLY THE RUN DATE - THERE ARE NO OTHER
005630*    OVERRIDE SWITCHES ON THIS JOB.  A MISSING OR BLANK CARD
005640*    LEAVES PM-RUN-DATE AT ZERO RATHER THAN ABENDING THE RUN;
005650*    THE REPORT HEADING THEN PRINTS 00/00/0000, WHICH HAS
005660*    PROVED VISIBLE ENOUGH ON THE OUTPUT TO GET OPERATIONS TO
005670*    CHASE THE MISSING CARD WITHOUT LOSING THE NIGHT'S RUN.
005680*
005690*    ONE CARD IMAGE CARRYING TODAY'S RUN DATE.
005700*
005710     OPEN INPUT MB-PARAMETER-FILE.
005720     READ MB-PARAMETER-FILE
005730         AT END
005740             MOVE ZERO TO PM-RUN-DATE.
005750     MOVE PM-RUN-DATE TO WS-RUN-DATE-R.
005760     MOVE WS-RUN-DD   TO WS-TD-DD.
005770     MOVE WS-RUN-MM   TO WS-TD-MM.
005780     MOVE WS-RUN-CCYY TO WS-TD-CCYY.
005790     CLOSE MB-PARAMETER-FILE.
005800*
005810 AA050-INITIATE-REPORT.
005820*
005830*    OPENS THE PRINT FILE AND STARTS UP THE REPORT WRITER -
005840*    NOTHING PRINTS UNTIL THE FIRST GENERATE IN AA101.
005850*
005860     OPEN OUTPUT MB-PRINT-FILE.
005870     INITIATE MB-MAINTENANCE-REPORT.
005880*
005890 AA090-TERMINATE-REPORT.
005900*
005910*    FORCES OUT THE FINAL CONTROL FOOTING (SEE THE REPORT
005920*    SECTION) AND CLOSES THE PRINT FILE.
005930*
005940     TERMINATE MB-MAINTENANCE-REPORT.
005950     CLOSE MB-PRINT-FILE.
005960*
005970 AA100-PROCESS-REQUESTS.
005980*    THE SIX GROUP ACCUMULATORS ARE ZEROED HERE, ONCE, FOR THE
005990*    WHOLE RUN - NOT INSIDE AA101 - SO A REQUEST FILE THAT
006000*    HAPPENS TO CONTAIN ONLY ONE REQUEST TYPE STILL PRINTS ALL
006010*    THREE SUBTOTAL LINES (AT ZERO) ON THE FINAL FOOTING.
006020*
006030*    READS THE REQUEST FILE SEQUENTIALLY, ONE TRANSACTION PER
006040*    RECORD, AND DISPATCHES IT TO THE OWNING SERVICE MODULE.
006050*
006060     OPEN INPUT MB-REQUEST-FILE.
006070*
006080*    THE REQUEST FILE IS BUILT BY THE FRONT-END TELLER/BRANCH
006090*    SYSTEMS DURING THE DAY AND HANDED TO THIS JOB UNSORTED -
006100*    A CUSTOMER CAN REGISTER, HAVE THAT REGISTRATION ACCEPTED
006110*    A FEW RECORDS LATER, AND BE FOLLOWED BY AN EMPLOYEE CHANGE,
006120*    ALL IN THE SAME FILE.  RQ067 (SEE THE CHANGE LOG) IS WHAT
006130*    TAUGHT THIS SHOP NOT TO TRUST A REPORT WRITER CONTROL BREAK
006140*    AGAINST THAT ORDERING.
006150     MOVE ZERO TO WS-REQ-SEQ-NO.
006160     MOVE ZERO TO WS-USER-GRP-ACC  WS-USER-GRP-REJ
006170                  WS-CUST-GRP-ACC  WS-CUST-GRP-REJ
006180                  WS-EMP-GRP-ACC   WS-EMP-GRP-REJ.
006190     PERFORM AA101-READ-REQUEST THRU AA101-EXIT
006200         UNTIL WS-REQ-EOF.
006210*
006220*    CLOSING THE REQUEST FILE DOES NOT TERMINATE THE REPORT -
006230*    THAT HAPPENS BACK IN AA000 VIA AA090, ONCE THE TABLES
006240*    HAVE HAD THEIR LAST CHANCE TO CHANGE FOR THE DAY.
006250*
006260     CLOSE MB-REQUEST-FILE.
006270 AA100-EXIT.
006280     EXIT.
006290*
006300 AA101-READ-REQUEST.
006310*    ONE CALL PER TRANSACTION - THE OWNING SERVICE MODULE DOES
006320*    ALL OF THE VALIDATION AND TABLE MAINTENANCE FOR ITS OWN
006330*    REQUEST TYPES AND HANDS BACK ONLY THE THREE RESULT FIELDS
006340*    BELOW.  THIS RUN NEVER SORTS THE REQUEST FILE - REQUESTS
006350*    ARE PROCESSED AND PRINTED IN THE ORDER THEY ARRIVE FROM THE
006360*    FRONT END, WHICH IS WHY THE GROUP SUBTOTALS ARE ACCUMULATED
006370*    BY HAND (BELOW) RATHER THAN LEFT TO A REPORT WRITER CONTROL
006380*    BREAK - A CONTROLS-ARE CLAUSE ON WS-REQ-GROUP WOULD FIRE
006390*    EVERY TIME THE LETTER CHANGED, NOT JUST ONCE AT THE END.
006400     READ MB-REQUEST-FILE
006410*
006420*    AT-END DROPS STRAIGHT TO THE EXIT WITHOUT TOUCHING ANY OF
006430*    THE WORKING FIELDS BELOW - THE LAST GENUINE REQUEST
006440*    RECORD READ IS LEFT UNDISTURBED IN MB-REQ-RECORD, WHICH
006450*    DOES NOT MATTER SINCE NOTHING READS IT AGAIN AFTER EOF.
006460         AT END
006470             SET WS-REQ-EOF TO TRUE
006480             GO TO AA101-EXIT.
006490     ADD 1 TO WS-REQ-SEQ-NO.
006500*
006510*    WS-REQ-SEQ-NO IS FOR THE OPERATOR'S BENEFIT ONLY - IT IS
006520*    NOT A KEY OF ANY KIND, JUST A RUNNING COUNT SO A QUESTION
006530*    FROM OPERATIONS ("WHAT WAS RECORD 4471 ON THE 30/11 RUN")
006540*    CAN BE ANSWERED BY COUNTING DOWN THE PRINTED REPORT.
006550     MOVE RQ-REQ-TYPE (1:1)  TO WS-REQ-GROUP.
006560*
006570*    WS-REQ-GROUP IS THE FIRST LETTER OF THE TWO-CHARACTER
006580*    REQUEST TYPE (U, C OR E) - USED ONLY TO PICK THE RIGHT
006590*    ACCUMULATOR BELOW, NOT AS A REPORT WRITER CONTROL FIELD.
006600     MOVE RQ-TARGET-ID       TO WS-REQ-KEY-DISPLAY.
006610*
006620*    RQ-TARGET-ID IS THE KEY COLUMN'S FIRST GUESS - RIGHT FOR
006630*    UU/UD/UL/CU/CD/EU/ED, WRONG (ZERO) FOR THE THREE CREATE
006640*    TYPES, WHICH IS WHY IT IS OVERWRITTEN BELOW WHEN THE
006650*    SERVICE HANDS BACK A NEWLY ASSIGNED ID.
006660     MOVE SPACES             TO WS-SVC-REASON.
006670     MOVE "REJECTED"         TO WS-SVC-DISPOSITION.
006680     MOVE ZERO               TO WS-SVC-NEW-ID.
006690*
006700*    DEFAULT THE RESULT FIELDS TO A REJECTED, BLANK-REASON
006710*    OUTCOME BEFORE THE CALL - THE SERVICE MODULE OVERWRITES
006720*    THESE ON SUCCESS, BUT A SERVICE THAT RETURNS WITHOUT
006730*    SETTING THEM (WHICH SHOULD NEVER HAPPEN) STILL PRINTS AN
006740*    HONEST REJECTED LINE RATHER THAN WHATEVER GARBAGE WAS LEFT
006750*    OVER FROM THE PRIOR TRANSACTION.
006760*
006770     EVALUATE RQ-REQ-TYPE
006780*        UR/UU/UD/UL ALL ROUTE TO MBUSRSV - USER REGISTER,
006790*        UPDATE, DELETE AND LOGIN SHARE ONE SUBPROGRAM SINCE
006800*        THEY ALL WORK AGAINST THE SAME MB-USER-TABLE AND MOST
006810*        OF THE VALIDATION (USERNAME/EMAIL/PASSWORD RULES) IS
006820*        COMMON TO ALL FOUR.
006830         WHEN "UR" WHEN "UU" WHEN "UD" WHEN "UL"
006840             CALL "MBUSRSV" USING MB-REQ-RECORD
006850                                  MB-ROLE-TABLE  WS-ROLE-COUNT
006860                                  MB-USER-TABLE  WS-USER-COUNT
006870                                  WS-USER-HIGH-ID
006880                                  WS-SVC-DISPOSITION
006890                                  WS-SVC-REASON
006900                                  WS-SVC-NEW-ID
006910         WHEN "CC" WHEN "CU" WHEN "CD"
006920             CALL "MBCUSSV" USING MB-REQ-RECORD
006930                                  WS-RUN-DATE-R
006940                                  MB-USER-TABLE  WS-USER-COUNT
006950                                  MB-CUST-TABLE  WS-CUST-COUNT
006960                                  WS-CUST-HIGH-ID
006970                                  WS-SVC-DISPOSITION
006980                                  WS-SVC-REASON
006990                                  WS-SVC-NEW-ID
007000         WHEN "EC" WHEN "EU" WHEN "ED"
007010             CALL "MBEMPSV" USING MB-REQ-RECORD
007020                                  MB-USER-TABLE  WS-USER-COUNT
007030                                  MB-EMP-TABLE   WS-EMP-COUNT
007040                                  WS-EMP-HIGH-ID
007050                                  WS-SVC-DISPOSITION
007060                                  WS-SVC-REASON
007070                                  WS-SVC-NEW-ID
007080         WHEN OTHER
007090             MOVE "REJECTED"            TO WS-SVC-DISPOSITION
007100             MOVE "UNKNOWN REQUEST TYPE" TO WS-SVC-REASON
007110     END-EVALUATE.
007120*
007130*    UR/CC/EC (AND AN ACCEPTED UL) HAND BACK THE ID THEY ASSIGNED
007140*    OR MATCHED IN WS-SVC-NEW-ID - REQ-TARGET-ID IS ZERO ON THOSE
007150*    REQUESTS, SO THE PRINTED KEY COLUMN MUST PICK UP THE
007160*    SERVICE-ASSIGNED ID INSTEAD OF THE (ZERO) TARGET ID.
007170*
007180     IF WS-SVC-NEW-ID NOT = ZERO
007190         MOVE WS-SVC-NEW-ID TO WS-REQ-KEY-DISPLAY
007200         DISPLAY "MB000 AA102 - SERVICE-ASSIGNED ID "
007210                 WS-SVC-NEW-ID-ALPHA
007220     END-IF.
007230*
007240     MOVE WS-SVC-DISPOSITION TO WS-DISPOSITION.
007250*
007260*    COPY THE SERVICE'S VERDICT INTO THE PRINT-LINE FIELDS AND
007270*    ROLL IT INTO THE RIGHT GROUP'S ACCEPTED/REJECTED COUNTER
007280*    BEFORE PRINTING THE DETAIL LINE - THE COUNTERS HAVE TO BE
007290*    CURRENT BY THE TIME GENERATE FIRES OR THE FINAL FOOTING
007300*    WOULD BE ONE TRANSACTION BEHIND.
007310     MOVE WS-SVC-REASON      TO WS-REJECT-REASON.
007320*
007330*    WS-GRP-ACC-INC/WS-GRP-REJ-INC ARE A 1/0 FLAG PAIR THAT THE
007340*    REPORT WRITER SUMS (SEE THE ACCEPTED/REJECTED COLUMNS ON
007350*    THE DETAIL LINE) SO EACH PRINTED LINE CARRIES ITS OWN
007360*    RUNNING TOTAL WITHOUT A SEPARATE ACCEPTED-COUNT FIELD.
007370     IF WS-DISP-ACCEPTED
007380         MOVE 1 TO WS-GRP-ACC-INC
007390         MOVE 0 TO WS-GRP-REJ-INC
007400         EVALUATE WS-REQ-GROUP
007410             WHEN "U"  ADD 1 TO WS-USER-GRP-ACC
007420             WHEN "C"  ADD 1 TO WS-CUST-GRP-ACC
007430             WHEN "E"  ADD 1 TO WS-EMP-GRP-ACC
007440         END-EVALUATE
007450     ELSE
007460         MOVE 0 TO WS-GRP-ACC-INC
007470         MOVE 1 TO WS-GRP-REJ-INC
007480         EVALUATE WS-REQ-GROUP
007490             WHEN "U"  ADD 1 TO WS-USER-GRP-REJ
007500             WHEN "C"  ADD 1 TO WS-CUST-GRP-REJ
007510             WHEN "E"  ADD 1 TO WS-EMP-GRP-REJ
007520         END-EVALUATE
007530     END-IF.
007540*
007550*    ONE GENERATE PER REQUEST RECORD - THERE IS NO SUPPRESS
007560*    CONDITION, EVERY TRANSACTION READ PRINTS A DETAIL LINE
007570*    WHETHER ACCEPTED OR REJECTED, SO THE REPORT IS A COMPLETE
007580*    AUDIT TRAIL OF THE DAY'S REQUEST FILE.
007590     GENERATE MB-REQUEST-DETAIL.
007600 AA101-EXIT.
007610     EXIT.
007620*
007630 AA800-WRITE-MASTERS.
007640*    RUN ONCE, AT THE VERY END, AFTER EVERY REQUEST HAS BEEN
007650*    APPLIED TO ITS TABLE IN STORAGE - THE OLD MASTER FILES ARE
007660*    NEVER RE-READ AND THE NEW ONES ARE NEVER PARTIALLY WRITTEN.
007670*
007680*    DUMPS THE THREE MAINTAINED TABLES BACK TO THE NEW MASTER
007690*    FILES FOR TOMORROW'S RUN.
007700*
007710     PERFORM AA810-WRITE-USER-MASTER.
007720     PERFORM AA820-WRITE-CUST-MASTER.
007730     PERFORM AA830-WRITE-EMP-MASTER.
007740 AA800-EXIT.
007750     EXIT.
007760*
007770 AA810-WRITE-USER-MASTER.
007780*
007790*    REWRITES THE ENTIRE USER TABLE, INCLUDING ANY ROWS ADDED
007800*    OR CHANGED BY TODAY'S UR/UU/UD/UL REQUESTS.
007810*
007820     OPEN OUTPUT MB-USER-NEW-FILE.
007830     PERFORM AA811-WRITE-ONE-USER THRU AA811-EXIT
007840         VARYING WS-USER-SUB FROM 1 BY 1
007850         UNTIL WS-USER-SUB > WS-USER-COUNT.
007860     CLOSE MB-USER-NEW-FILE.
007870 AA810-EXIT.
007880     EXIT.
007890*
007900 AA811-WRITE-ONE-USER.
007910*
007920*    ONE OUTPUT RECORD PER TABLE ENTRY, INCLUDING ANY ENTRY
007930*    MARKED STATUS 'D' BY A UD REQUEST - DELETED USERS STAY ON
007940*    FILE, THEY ARE NEVER PHYSICALLY REMOVED.
007950     SET TU-USER-IDX TO WS-USER-SUB.
007960     MOVE TU-USER-ID (TU-USER-IDX)     TO UN-USER-ID.
007970     MOVE TU-USERNAME (TU-USER-IDX)    TO UN-USERNAME.
007980     MOVE TU-PASSWORD (TU-USER-IDX)    TO UN-PASSWORD.
007990     MOVE TU-EMAIL (TU-USER-IDX)       TO UN-EMAIL.
008000     MOVE TU-ROLE-ID (TU-USER-IDX)     TO UN-ROLE-ID.
008010     MOVE TU-USER-STATUS (TU-USER-IDX) TO UN-USER-STATUS.
008020     WRITE MB-USER-NEW-RECORD.
008030 AA811-EXIT.
008040     EXIT.
008050*
008060 AA820-WRITE-CUST-MASTER.
008070*
008080*    REWRITES THE ENTIRE CUSTOMER TABLE, INCLUDING ANY ROWS
008090*    ADDED OR CHANGED BY TODAY'S CC/CU/CD REQUESTS.
008100*
008110     OPEN OUTPUT MB-CUST-NEW-FILE.
008120     PERFORM AA821-WRITE-ONE-CUST THRU AA821-EXIT
008130         VARYING WS-CUST-SUB FROM 1 BY 1
008140         UNTIL WS-CUST-SUB > WS-CUST-COUNT.
008150     CLOSE MB-CUST-NEW-FILE.
008160 AA820-EXIT.
008170     EXIT.
008180*
008190 AA821-WRITE-ONE-CUST.
008200*
008210*    ONE OUTPUT RECORD PER TABLE ENTRY, INCLUDING ANY ENTRY
008220*    MARKED STATUS 'D' BY A CD REQUEST - DELETED CUSTOMERS STAY
008230*    ON FILE, THEY ARE NEVER PHYSICALLY REMOVED.
008240     SET TC-CUST-IDX TO WS-CUST-SUB.
008250     MOVE TC-CUSTOMER-ID (TC-CUST-IDX)    TO CN-CUSTOMER-ID.
008260     MOVE TC-CUST-NAME (TC-CUST-IDX)      TO CN-CUST-NAME.
008270     MOVE TC-CUST-GENDER (TC-CUST-IDX)    TO CN-CUST-GENDER.
008280     MOVE TC-CONTACT-NUMBER (TC-CUST-IDX) TO CN-CONTACT-NUMBER.
008290     MOVE TC-CUST-ADDRESS (TC-CUST-IDX)   TO CN-CUST-ADDRESS.
008300     MOVE TC-DATE-OF-BIRTH (TC-CUST-IDX)  TO CN-DATE-OF-BIRTH.
008310     MOVE TC-AADHAR-NUMBER (TC-CUST-IDX)  TO CN-AADHAR-NUMBER.
008320     MOVE TC-PAN-NUMBER (TC-CUST-IDX)     TO CN-PAN-NUMBER.
008330     MOVE TC-USER-ID (TC-CUST-IDX)        TO CN-USER-ID.
008340     MOVE TC-CUST-STATUS (TC-CUST-IDX)    TO CN-CUST-STATUS.
008350     WRITE MB-CUST-NEW-RECORD.
008360 AA821-EXIT.
008370     EXIT.
008380*
008390 AA830-WRITE-EMP-MASTER.
008400*
008410*    REWRITES THE ENTIRE EMPLOYEE TABLE, INCLUDING ANY ROWS
008420*    ADDED OR CHANGED BY TODAY'S EC/EU/ED REQUESTS.
008430*
008440     OPEN OUTPUT MB-EMP-NEW-FILE.
008450     PERFORM AA831-WRITE-ONE-EMP THRU AA831-EXIT
008460         VARYING WS-EMP-SUB FROM 1 BY 1
008470         UNTIL WS-EMP-SUB > WS-EMP-COUNT.
008480     CLOSE MB-EMP-NEW-FILE.
008490 AA830-EXIT.
008500     EXIT.
008510*
008520 AA831-WRITE-ONE-EMP.
008530*
008540*    ONE OUTPUT RECORD PER TABLE ENTRY, INCLUDING ANY ENTRY
008550*    MARKED STATUS 'D' BY AN ED REQUEST - DELETED EMPLOYEES
008560*    STAY ON FILE, THEY ARE NEVER PHYSICALLY REMOVED.
008570     SET TE-EMP-IDX TO WS-EMP-SUB.
008580     MOVE TE-EMPLOYEE-ID (TE-EMP-IDX) TO EN-EMPLOYEE-ID.
008590     MOVE TE-EMP-NAME (TE-EMP-IDX)    TO EN-EMP-NAME.
008600     MOVE TE-EMP-CONTACT (TE-EMP-IDX) TO EN-EMP-CONTACT.
008610     MOVE TE-BRANCH-ID (TE-EMP-IDX)   TO EN-BRANCH-ID.
008620     MOVE TE-USER-ID (TE-EMP-IDX)     TO EN-USER-ID.
008630     MOVE TE-EMP-STATUS (TE-EMP-IDX)  TO EN-EMP-STATUS.
008640     WRITE MB-EMP-NEW-RECORD.
008650 AA831-EXIT.
008660     EXIT.
008670*
