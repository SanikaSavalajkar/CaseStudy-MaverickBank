000100*****************************************
000110*                                       *
000120* RECORD DEFINITION FOR CUSTOMER        *
000130*          MASTER FILE                  *
000140*    USES CU-CUSTOMER-ID AS KEY         *
000150*****************************************
000160* FILE SIZE 230 BYTES.
000170*
000180* 06/03/89 RJH - CREATED.
000190* 22/07/93 RJH - CU-AADHAR-NUMBER, CU-PAN-NUMBER ADDED FOR THE
000200*                OVERSEAS BRANCH ROLL-OUT.  FILLER REDUCED FROM
000210*                67 TO 45 BYTES ACCORDINGLY.
000220* 03/02/99 DKW - Y2K REVIEW - CU-DATE-OF-BIRTH ALREADY CARRIES
000230*                A FULL 4 DIGIT CENTURY (CCYYMMDD).  NO CHANGE.
000240*
000250 01  MB-CUST-RECORD.
000260     03  CU-CUSTOMER-ID        PIC 9(9).
000270     03  CU-CUST-NAME          PIC X(40).
000280     03  CU-CUST-GENDER        PIC X.
000290*                                M, F OR O
000300     03  CU-CONTACT-NUMBER     PIC X(15).
000310     03  CU-CUST-ADDRESS       PIC X(80).
000320     03  CU-DATE-OF-BIRTH      PIC 9(8).
000330*                                CCYYMMDD
000340     03  CU-AADHAR-NUMBER      PIC X(12).
000350     03  CU-PAN-NUMBER         PIC X(10).
000360     03  CU-USER-ID            PIC 9(9).
000370*                                LINK TO MB-USER-RECORD
000380     03  CU-CUST-STATUS        PIC X.
000390*                                A = ACTIVE, D = DELETED
000400     03  FILLER                PIC X(45).
000410*
