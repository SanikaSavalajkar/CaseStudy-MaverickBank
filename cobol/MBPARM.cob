000100*****************************************
000110*                                       *
000120* RECORD DEFINITION FOR RUN PARAMETER   *
000130*          CARD                         *
000140*    ONE CARD IMAGE PER RUN.            *
000150*****************************************
000160* FILE SIZE 10 BYTES - CARD IMAGE, COLS 9-10 UNUSED.
000170*
000180* 06/03/89 RJH - CREATED.
000190*
000200 01  MB-PARM-RECORD.
000210     03  PM-RUN-DATE           PIC 9(8).
000220*                                CCYYMMDD - STAMPED ON THE
000230*                                MAINTENANCE REPORT HEADING
000240     03  FILLER                PIC X(2).
000250*
