000100*****************************************************************
000110*                                                               *
000120*          M A V E R I C K B A N K  -  U S E R   S E R V I C E   *
000130*      REGISTRATION / UPDATE / DELETE / LOGIN - CALLED MODULE   *
000140*                                                               *
000150*****************************************************************
000160*
000170 IDENTIFICATION DIVISION.
000180*================================
000190*
000200 PROGRAM-ID.    MBUSRSV.
000210*
000220 AUTHOR.        R J HOLLIS.
000230*
000240 INSTALLATION.  MAVERICKBANK DATA PROCESSING - RETAIL SYSTEMS.
000250*
000260 DATE-WRITTEN.  11/06/1987.
000270*
000280 DATE-COMPILED.
000290*
000300 SECURITY.      MAVERICKBANK INTERNAL USE ONLY.  NOT FOR RELEASE
000310*               OUTSIDE THE DATA PROCESSING DEPARTMENT.
000320*
000330*****************************************************************
000340* REMARKS.       CALLED BY MB000 FOR EVERY REQUEST RECORD WHOSE
000350*                REQ-TYPE IS UR, UU, UD OR UL.  WORKS ENTIRELY
000360*                AGAINST THE USER TABLE PASSED IN BY REFERENCE -
000370*                DOES NOT OPEN ANY FILE OF ITS OWN.
000380*
000390*                UR  REGISTER A NEW USER.
000400*                UU  UPDATE AN EXISTING USER.
000410*                UD  DELETE (STATUS 'D') AN EXISTING USER.
000420*                UL  CHECK LOGIN CREDENTIALS, NO MASTER CHANGE.
000430*
000440*****************************************************************
000450* CHANGE LOG.
000460*
000470* 11/06/87 RJH  INIT   FIRST WRITTEN.
000480* 30/08/87 RJH  RQ004  ADDED THE EMAIL FORMAT SCAN (R2) - THE
000490*                      ORIGINAL VERSION ONLY CHECKED FOR ONE '@'.
000500* 14/01/89 RJH  RQ009  PASSWORD RULE TIGHTENED TO REQUIRE A
000510*                      DIGIT AS WELL AS MIXED CASE, PER SECURITY
000520*                      MEMO 88/47.
000530* 19/06/91 RJH  RQ022  R6 UPDATE RULES ADDED - PREVIOUSLY UU
000540*                      SIMPLY OVERWROTE FIELDS WITH NO CHECKING.
000550* 11/01/99 DKW  Y2K    YEAR 2000 REVIEW.  NO DATE ARITHMETIC IN
000560*                      THIS MODULE.  NO CHANGE REQUIRED.
000570* 06/03/01 TMS  RQ051  LOGIN (UL) REASON TEXT CHANGED TO MATCH
000580*                      THE WORDING SECURITY AUDIT ASKED FOR.
000590* 10/08/26 KMP  RQ068  LINKAGE ITEMS RENAMED - DISPOSITION, REASON
000600*                      AND NEW-ID CARRIED AN LK- PREFIX THAT NO
000610*                      OTHER LINKAGE SECTION IN THE SHOP USES.
000620*                      PLAIN NAMES NOW, TO MATCH HOUSE PRACTICE.
000630*
000640*****************************************************************
000650*
000660 ENVIRONMENT DIVISION.
000670*================================
000680*
000690 CONFIGURATION SECTION.
000700*
000710 SPECIAL-NAMES.
000720     CLASS MB-UPPER-CASE   IS "A" THRU "Z"
000730     CLASS MB-LOWER-CASE   IS "a" THRU "z"
000740     CLASS MB-NUMERIC-CHAR IS "0" THRU "9".
000750*
000760 DATA DIVISION.
000770*================================
000780*
000790 WORKING-STORAGE SECTION.
000800*-------------------------
000810*
000820 77  WS-PROGRAM-NAME       PIC X(15) VALUE "MBUSRSV(1.0.05)".
000830*
000840 77  WS-SCAN-SUB           PIC 9(4)  COMP.
000850 77  WS-SIG-LEN            PIC 9(4)  COMP.
000860 77  WS-AT-COUNT           PIC 9(4)  COMP.
000870 77  WS-AT-POS             PIC 9(4)  COMP.
000880 77  WS-DOT-COUNT          PIC 9(4)  COMP.
000890 77  WS-LAST-DOT-POS       PIC 9(4)  COMP.
000900 77  WS-CHARS-AFTER-DOT    PIC 9(4)  COMP.
000910 77  WS-UPPER-COUNT        PIC 9(4)  COMP.
000920 77  WS-LOWER-COUNT        PIC 9(4)  COMP.
000930 77  WS-DIGIT-COUNT        PIC 9(4)  COMP.
000940*
000950 01  WS-EMAIL-WORK.
000960     03  WS-EMAIL-CHAR         PIC X.
000970     03  FILLER                PIC X(9).
000980*
000990 01  WS-PASSWORD-WORK.
001000     03  WS-PWD-CHAR           PIC X.
001010     03  FILLER                PIC X(9).
001020 01  WS-PWD-CHAR-CLASS REDEFINES WS-PASSWORD-WORK.
001030     03  WS-PWD-CLASS-BYTE     PIC X.
001040     03  FILLER                PIC X(9).
001050*
001060 01  WS-SWITCHES.
001070     03  WS-FOUND-SW           PIC X     VALUE "N".
001080         88  WS-FOUND                    VALUE "Y".
001090     03  WS-ROLE-FOUND-SW      PIC X     VALUE "N".
001100         88  WS-ROLE-FOUND               VALUE "Y".
001110     03  WS-VALID-SW           PIC X     VALUE "Y".
001120         88  WS-VALID                    VALUE "Y".
001130         88  WS-INVALID                  VALUE "N".
001140     03  FILLER                PIC X(10).
001150*
001160 01  WS-MATCH-IDX-GROUP.
001170     03  WS-MATCH-IDX          PIC 9(6)  COMP.
001180 01  WS-MATCH-IDX-ALPHA REDEFINES WS-MATCH-IDX-GROUP
001190                           PIC X(6).
001200*
001210 01  WS-UPDATE-WORK.
001220     03  WS-NEW-USERNAME       PIC X(30).
001230     03  WS-NEW-EMAIL          PIC X(60).
001240     03  WS-NEW-PASSWORD       PIC X(30).
001250     03  FILLER                PIC X(12).
001260 01  WS-UPDATE-WORK-R REDEFINES WS-UPDATE-WORK
001270                           PIC X(132).
001280*
001290 LINKAGE SECTION.
001300*----------------
001310*
001320     COPY MBREQ.
001330*
001340     COPY MBTABS.
001350*
001360 01  DISPOSITION        PIC X(8).
001370 01  REASON             PIC X(40).
001380 01  NEW-ID             PIC 9(9).
001390*
001400 PROCEDURE DIVISION USING MB-REQ-RECORD
001410                          MB-ROLE-TABLE  WS-ROLE-COUNT
001420                          MB-USER-TABLE  WS-USER-COUNT
001430                          WS-USER-HIGH-ID
001440                          DISPOSITION
001450                          REASON
001460                          NEW-ID.
001470*================================
001480*
001490 AA000-MAIN-LINE SECTION.
001500*
001510*    ONE OF FOUR REQUEST TYPES COMES IN, ONE OF FOUR B-PARAGRAPHS
001520*    HANDLES IT - THERE IS NO SHARED VALIDATION PATH ACROSS
001530*    REGISTER/UPDATE/DELETE/LOGIN, EACH PARAGRAPH CALLS ONLY THE
001540*    CC-CHECKS IT ACTUALLY NEEDS FOR ITS OWN RULES.
001550*************************
001560*
001570     MOVE "REJECTED" TO DISPOSITION.
001580     MOVE SPACES     TO REASON.
001590     MOVE ZERO       TO NEW-ID.
001600*
001610     EVALUATE RQ-REQ-TYPE
001620         WHEN "UR"
001630             PERFORM BB100-USER-REGISTER THRU BB100-EXIT
001640         WHEN "UU"
001650             PERFORM BB200-USER-UPDATE THRU BB200-EXIT
001660         WHEN "UD"
001670             PERFORM BB300-USER-DELETE THRU BB300-EXIT
001680         WHEN "UL"
001690             PERFORM BB400-USER-LOGIN THRU BB400-EXIT
001700     END-EVALUATE.
001710*
001720*    NO OTHER-CLAUSE ON THE EVALUATE ABOVE - AN UNRECOGNIZED
001730*    RQ-REQ-TYPE FALLS THROUGH WITH DISPOSITION LEFT AT THE
001740*    "REJECTED" DEFAULT SET AT THE TOP OF THIS PARAGRAPH, AND
001750*    REASON LEFT BLANK.  MB000 IS THE ONLY CALLER AND ONLY EVER
001760*    BUILDS ONE OF THE FOUR REQUEST TYPES ABOVE, SO THIS PATH
001770*    HAS NEVER FIRED IN PRODUCTION.
001780*
001790     GOBACK.
001800*
001810 AA000-EXIT.
001820     EXIT.
001830*
001840 BB100-USER-REGISTER.
001850*
001860*    RULES ARE CHECKED IN A FIXED ORDER SO THE REASON TEXT ON A
001870*    REJECTED UR IS ALWAYS THE FIRST RULE THAT FAILED, NOT
001880*    WHICHEVER ONE HAPPENED TO BE CHECKED LAST - THIS MATTERS TO
001890*    THE FRONT END, WHICH SHOWS THE REASON TEXT BACK TO THE
001900*    CUSTOMER VERBATIM.
001910*
001920*    R1 USERNAME UNIQUE, R2 EMAIL FORMAT, R3 EMAIL UNIQUE,
001930*    R4 PASSWORD STRENGTH, R5 ROLE DEFAULT.
001940*
001950     PERFORM CC110-CHECK-USERNAME-UNIQUE THRU CC110-EXIT.
001960     IF WS-INVALID
001970         MOVE "USERNAME ALREADY EXISTS" TO REASON
001980         GO TO BB100-EXIT
001990     END-IF.
002000*
002010     PERFORM CC120-CHECK-EMAIL-FORMAT THRU CC120-EXIT.
002020     IF WS-INVALID
002030         MOVE "INVALID EMAIL FORMAT" TO REASON
002040         GO TO BB100-EXIT
002050     END-IF.
002060*
002070     PERFORM CC130-CHECK-EMAIL-UNIQUE THRU CC130-EXIT.
002080     IF WS-INVALID
002090         MOVE "EMAIL ALREADY EXISTS" TO REASON
002100         GO TO BB100-EXIT
002110     END-IF.
002120*
002130     PERFORM CC140-CHECK-PASSWORD THRU CC140-EXIT.
002140     IF WS-INVALID
002150         MOVE "INVALID PASSWORD" TO REASON
002160         GO TO BB100-EXIT
002170     END-IF.
002180*
002190     PERFORM CC150-DEFAULT-ROLE THRU CC150-EXIT.
002200*
002210*    NO STAGING AREA IS NEEDED FOR A NEW REGISTRATION - THERE IS
002220*    NO EXISTING TABLE ENTRY TO PROTECT, SO THE NEW ROW IS
002230*    BUILT DIRECTLY AT THE NEXT FREE SLOT ONCE ALL FIVE RULES
002240*    HAVE PASSED.
002250*
002260     ADD 1 TO WS-USER-HIGH-ID.
002270     ADD 1 TO WS-USER-COUNT.
002280     SET TU-USER-IDX TO WS-USER-COUNT.
002290     MOVE WS-USER-HIGH-ID  TO TU-USER-ID (TU-USER-IDX).
002300     MOVE RQ-USERNAME      TO TU-USERNAME (TU-USER-IDX).
002310     MOVE RQ-PASSWORD      TO TU-PASSWORD (TU-USER-IDX).
002320     MOVE RQ-EMAIL         TO TU-EMAIL (TU-USER-IDX).
002330     MOVE RQ-ROLE-ID       TO TU-ROLE-ID (TU-USER-IDX).
002340     MOVE "A"              TO TU-USER-STATUS (TU-USER-IDX).
002350*
002360     MOVE WS-USER-HIGH-ID  TO NEW-ID.
002370     MOVE "ACCEPTED"       TO DISPOSITION.
002380     MOVE "USER REGISTERED" TO REASON.
002390 BB100-EXIT.
002400     EXIT.
002410*
002420 BB200-USER-UPDATE.
002430*
002440*    R6 - RE-VALIDATE ONLY THE FIELDS THE REQUEST CHANGES.
002450*
002460     PERFORM DD100-FIND-USER-BY-ID THRU DD100-EXIT.
002470     IF NOT WS-FOUND
002480         MOVE "USER NOT FOUND" TO REASON
002490         GO TO BB200-EXIT
002500     END-IF.
002510*
002520     MOVE TU-USERNAME (WS-MATCH-IDX) TO WS-NEW-USERNAME.
002530     MOVE TU-EMAIL (WS-MATCH-IDX)    TO WS-NEW-EMAIL.
002540     MOVE TU-PASSWORD (WS-MATCH-IDX) TO WS-NEW-PASSWORD.
002550*
002560*    THE THREE FIELDS ABOVE ARE STAGED IN WS-UPDATE-WORK, NOT
002570*    WRITTEN STRAIGHT INTO THE TABLE ENTRY - IF ANY RULE BELOW
002580*    REJECTS THE REQUEST WE GO TO BB200-EXIT WITH THE TABLE
002590*    ENTRY UNTOUCHED.  ROLE-ID IS THE ONE EXCEPTION - SEE THE
002600*    NOTE FURTHER DOWN.
002610*
002620     IF RQ-USERNAME NOT = SPACES
002630            AND RQ-USERNAME NOT = TU-USERNAME (WS-MATCH-IDX)
002640         PERFORM CC110-CHECK-USERNAME-UNIQUE THRU CC110-EXIT
002650         IF WS-INVALID
002660             MOVE "USERNAME ALREADY EXISTS" TO REASON
002670             GO TO BB200-EXIT
002680         END-IF
002690         MOVE RQ-USERNAME TO WS-NEW-USERNAME
002700     END-IF.
002710*
002720     IF RQ-EMAIL NOT = SPACES
002730            AND RQ-EMAIL NOT = TU-EMAIL (WS-MATCH-IDX)
002740         PERFORM CC120-CHECK-EMAIL-FORMAT THRU CC120-EXIT
002750         IF WS-INVALID
002760             MOVE "INVALID EMAIL FORMAT" TO REASON
002770             GO TO BB200-EXIT
002780         END-IF
002790         PERFORM CC130-CHECK-EMAIL-UNIQUE THRU CC130-EXIT
002800         IF WS-INVALID
002810             MOVE "EMAIL ALREADY EXISTS" TO REASON
002820             GO TO BB200-EXIT
002830         END-IF
002840         MOVE RQ-EMAIL TO WS-NEW-EMAIL
002850     END-IF.
002860*
002870     IF RQ-PASSWORD NOT = SPACES
002880         PERFORM CC140-CHECK-PASSWORD THRU CC140-EXIT
002890         IF WS-INVALID
002900             MOVE "INVALID PASSWORD" TO REASON
002910             GO TO BB200-EXIT
002920         END-IF
002930         MOVE RQ-PASSWORD TO WS-NEW-PASSWORD
002940     END-IF.
002950*
002960     IF RQ-ROLE-ID NOT = ZERO
002970         PERFORM CC160-CHECK-ROLE-EXISTS THRU CC160-EXIT
002980         IF WS-INVALID
002990             MOVE "ROLE NOT FOUND" TO REASON
003000             GO TO BB200-EXIT
003010         END-IF
003020         MOVE RQ-ROLE-ID TO TU-ROLE-ID (WS-MATCH-IDX)
003030     END-IF.
003040*
003050*    ROLE-ID IS MOVED STRAIGHT TO THE TABLE ENTRY ABOVE RATHER
003060*    THAN STAGED THROUGH WS-UPDATE-WORK LIKE THE OTHER THREE
003070*    FIELDS - IT IS CHECKED AND COMMITTED IN THE SAME BREATH
003080*    BECAUSE THERE IS NO FOLLOW-ON RULE THAT COULD STILL
003090*    REJECT THE REQUEST AFTER IT PASSES CC160.
003100*
003110     MOVE WS-NEW-USERNAME TO TU-USERNAME (WS-MATCH-IDX).
003120     MOVE WS-NEW-EMAIL    TO TU-EMAIL (WS-MATCH-IDX).
003130     MOVE WS-NEW-PASSWORD TO TU-PASSWORD (WS-MATCH-IDX).
003140*
003150*    AUDIT TRAIL - DUMP THE STAGED WORK RECORD TO SYSOUT
003160*    IMMEDIATELY AFTER COMMIT SO THE JOB LOG CARRIES A RECORD
003170*    OF EVERY UU THAT WENT THROUGH THIS RUN, NOT JUST THE
003180*    PRINTED REPORT LINE.
003190     DISPLAY "MBUSRSV BB200 - COMMITTED " WS-UPDATE-WORK-R.
003200*
003210     MOVE "ACCEPTED"     TO DISPOSITION.
003220     MOVE "USER UPDATED" TO REASON.
003230 BB200-EXIT.
003240     EXIT.
003250*
003260 BB300-USER-DELETE.
003270*
003280*    A UD DOES NOT REMOVE THE TABLE ENTRY - IT FLIPS THE STATUS
003290*    BYTE TO 'D' AND LEAVES EVERYTHING ELSE ALONE, THE SAME WAY
003300*    MBCUSSV AND MBEMPSV HANDLE THEIR OWN DELETE TYPES.  A
003310*    DELETED USER-ID IS NEVER REISSUED.
003320     PERFORM DD100-FIND-USER-BY-ID THRU DD100-EXIT.
003330     IF NOT WS-FOUND
003340         MOVE "USER NOT FOUND" TO REASON
003350         GO TO BB300-EXIT
003360     END-IF.
003370     MOVE "D" TO TU-USER-STATUS (WS-MATCH-IDX).
003380     MOVE "ACCEPTED"     TO DISPOSITION.
003390     MOVE "USER DELETED" TO REASON.
003400 BB300-EXIT.
003410     EXIT.
003420*
003430 BB400-USER-LOGIN.
003440*
003450*    UL NEVER CHANGES THE TABLE - IT ONLY CONFIRMS THE USERNAME/
003460*    PASSWORD PAIR AND HANDS BACK THE MATCHED USER-ID SO THE
003470*    FRONT END CAN START A SESSION.  THE SAME "INVALID USERNAME
003480*    OR PASSWORD" TEXT IS USED FOR BOTH FAILURE CASES ON PURPOSE
003490*    - IT DOES NOT TELL AN ATTACKER WHICH ONE WAS WRONG.
003500*
003510*    R7 - USERNAME MUST EXIST, PASSWORD MUST MATCH EXACTLY.
003520*
003530     PERFORM DD200-FIND-USER-BY-NAME THRU DD200-EXIT.
003540     IF NOT WS-FOUND
003550         MOVE "INVALID USERNAME OR PASSWORD" TO REASON
003560         GO TO BB400-EXIT
003570     END-IF.
003580     IF RQ-PASSWORD NOT = TU-PASSWORD (WS-MATCH-IDX)
003590         MOVE "INVALID USERNAME OR PASSWORD" TO REASON
003600         GO TO BB400-EXIT
003610     END-IF.
003620     MOVE TU-USER-ID (WS-MATCH-IDX) TO NEW-ID.
003630*
003640*    NEW-ID IS OVERLOADED HERE - ON A UR IT CARRIES THE
003650*    NEWLY-ASSIGNED USER-ID, ON A UL IT CARRIES THE ID OF THE
003660*    USER WHO JUST LOGGED IN.  ON UU AND UD IT IS LEFT AT THE
003670*    ZERO SET BY AA000, THE CALLER ALREADY KNOWS THE ID ON
003680*    THOSE TWO REQUEST TYPES.
003690     MOVE "ACCEPTED" TO DISPOSITION.
003700     MOVE "LOGIN OK" TO REASON.
003710 BB400-EXIT.
003720     EXIT.
003730*
003740 CC110-CHECK-USERNAME-UNIQUE.
003750*
003760*    ONLY STATUS 'A' USERS COUNT AS A COLLISION - A DELETED
003770*    USER'S OLD USERNAME IS FREE TO BE REISSUED TO SOMEBODY ELSE.
003780*
003790*    R1 - REJECT IF AN ACTIVE USER ALREADY HAS THIS USERNAME.
003800*
003810     SET WS-VALID TO TRUE.
003820     SET TU-USER-IDX TO 1.
003830     PERFORM CC111-SCAN-USERNAME THRU CC111-EXIT
003840         VARYING WS-SCAN-SUB FROM 1 BY 1
003850         UNTIL WS-SCAN-SUB > WS-USER-COUNT
003860            OR WS-INVALID.
003870 CC110-EXIT.
003880     EXIT.
003890*
003900 CC111-SCAN-USERNAME.
003910*
003920*    ONE PASS THROUGH THE FULL TABLE - NOT JUST THE ACTIVE
003930*    ROWS - BUT THE STATUS TEST IN CC110 SKIPS ANY DELETED SLOT
003940*    BEFORE IT GETS HERE.
003950     SET TU-USER-IDX TO WS-SCAN-SUB.
003960     IF TU-USER-STATUS (TU-USER-IDX) = "A"
003970            AND TU-USERNAME (TU-USER-IDX) = RQ-USERNAME
003980         SET WS-INVALID TO TRUE
003990     END-IF.
004000 CC111-EXIT.
004010     EXIT.
004020*
004030 CC120-CHECK-EMAIL-FORMAT.
004040*
004050*    A HOME-GROWN SCAN, NOT A TABLE OF VALID FORMATS - LOOKS FOR
004060*    EXACTLY ONE @ SIGN WITH AT LEAST ONE CHARACTER ON EACH SIDE
004070*    AND AT LEAST ONE . AFTER THE @ SIGN.  THAT IS AS FAR AS R2
004080*    GOES - NO ATTEMPT TO VALIDATE THE DOMAIN ITSELF.
004090*
004100*    R2 - EXACTLY ONE '@' WITH A CHAR BEFORE IT, AT LEAST ONE
004110*    '.' AFTER IT, NO EMBEDDED SPACES, AT LEAST 2 CHARS AFTER
004120*    THE LAST '.'.
004130*
004140     SET WS-VALID TO TRUE.
004150     MOVE ZERO TO WS-SIG-LEN WS-AT-COUNT WS-AT-POS
004160                  WS-DOT-COUNT WS-LAST-DOT-POS.
004170*
004180*    FIND THE SIGNIFICANT (NON-TRAILING-SPACE) LENGTH.
004190*
004200     MOVE 60 TO WS-SCAN-SUB.
004210     PERFORM CC122-BACK-UP-ONE THRU CC122-EXIT
004220         UNTIL WS-SCAN-SUB < 1
004230            OR RQ-EMAIL (WS-SCAN-SUB:1) NOT = SPACE.
004240     MOVE WS-SCAN-SUB TO WS-SIG-LEN.
004250*
004260     IF WS-SIG-LEN = ZERO
004270         SET WS-INVALID TO TRUE
004280         GO TO CC120-EXIT
004290     END-IF.
004300*
004310     PERFORM CC121-SCAN-ONE-EMAIL-CHAR THRU CC121-EXIT
004320         VARYING WS-SCAN-SUB FROM 1 BY 1
004330         UNTIL WS-SCAN-SUB > WS-SIG-LEN.
004340*
004350     IF WS-AT-COUNT NOT = 1
004360         SET WS-INVALID TO TRUE
004370         GO TO CC120-EXIT
004380     END-IF.
004390     IF WS-AT-POS = 1
004400         SET WS-INVALID TO TRUE
004410         GO TO CC120-EXIT
004420     END-IF.
004430     IF WS-DOT-COUNT = ZERO
004440            OR WS-LAST-DOT-POS < WS-AT-POS
004450         SET WS-INVALID TO TRUE
004460         GO TO CC120-EXIT
004470     END-IF.
004480     COMPUTE WS-CHARS-AFTER-DOT = WS-SIG-LEN - WS-LAST-DOT-POS.
004490     IF WS-CHARS-AFTER-DOT < 2
004500         SET WS-INVALID TO TRUE
004510     END-IF.
004520 CC120-EXIT.
004530     EXIT.
004540*
004550 CC121-SCAN-ONE-EMAIL-CHAR.
004560*
004570*    A SINGLE EMBEDDED SPACE IS ENOUGH TO FAIL THE WHOLE ADDRESS
004580*    - WS-INVALID IS SET HERE BUT THE VARYING LOOP IN CC120
004590*    RUNS TO THE END OF THE SIGNIFICANT LENGTH REGARDLESS, SINCE
004600*    ITS UNTIL CLAUSE ONLY WATCHES WS-SCAN-SUB, NOT WS-INVALID.
004610     MOVE RQ-EMAIL (WS-SCAN-SUB:1) TO WS-EMAIL-CHAR.
004620     IF WS-EMAIL-CHAR = SPACE
004630         SET WS-INVALID TO TRUE
004640     END-IF.
004650     IF WS-EMAIL-CHAR = "@"
004660         ADD 1 TO WS-AT-COUNT
004670         MOVE WS-SCAN-SUB TO WS-AT-POS
004680     END-IF.
004690     IF WS-EMAIL-CHAR = "."
004700         ADD 1 TO WS-DOT-COUNT
004710         MOVE WS-SCAN-SUB TO WS-LAST-DOT-POS
004720     END-IF.
004730 CC121-EXIT.
004740     EXIT.
004750*
004760 CC122-BACK-UP-ONE.
004770*
004780*    SHARED BY CC120 TO TRIM TRAILING SPACES OFF THE FIXED-
004790*    LENGTH EMAIL FIELD BEFORE THE SCAN STARTS.
004800     SUBTRACT 1 FROM WS-SCAN-SUB.
004810 CC122-EXIT.
004820     EXIT.
004830*
004840 CC130-CHECK-EMAIL-UNIQUE.
004850*
004860*    SAME RULE AS CC110 - ONLY AN ACTIVE USER'S EMAIL BLOCKS A
004870*    NEW REGISTRATION.
004880*
004890*    R3 - REJECT IF AN ACTIVE USER ALREADY HAS THIS EMAIL.
004900*
004910     SET WS-VALID TO TRUE.
004920     PERFORM CC131-SCAN-EMAIL THRU CC131-EXIT
004930         VARYING WS-SCAN-SUB FROM 1 BY 1
004940         UNTIL WS-SCAN-SUB > WS-USER-COUNT
004950            OR WS-INVALID.
004960 CC130-EXIT.
004970     EXIT.
004980*
004990 CC131-SCAN-EMAIL.
005000*
005010*    SAME SHAPE AS CC111 - A STRAIGHT TABLE SCAN, RELYING ON
005020*    CC130 TO HAVE ALREADY SKIPPED DELETED ROWS.
005030     SET TU-USER-IDX TO WS-SCAN-SUB.
005040     IF TU-USER-STATUS (TU-USER-IDX) = "A"
005050            AND TU-EMAIL (TU-USER-IDX) = RQ-EMAIL
005060         SET WS-INVALID TO TRUE
005070     END-IF.
005080 CC131-EXIT.
005090     EXIT.
005100*
005110 CC140-CHECK-PASSWORD.
005120*
005130*    TRAILING SPACES ON THE FIXED-LENGTH RQ-PASSWORD FIELD DO NOT
005140*    COUNT TOWARD LENGTH - CC142 BACKS UP FROM THE END OF THE
005150*    FIELD UNTIL IT FINDS A NON-SPACE CHARACTER, THE SAME WAY
005160*    CC120 FINDS THE SIGNIFICANT LENGTH OF AN EMAIL ADDRESS.
005170*
005180*    R4 - AT LEAST 8 SIGNIFICANT CHARACTERS, WITH AT LEAST ONE
005190*    UPPERCASE LETTER, ONE LOWERCASE LETTER AND ONE DIGIT.
005200*
005210     SET WS-VALID TO TRUE.
005220     MOVE ZERO TO WS-SIG-LEN WS-UPPER-COUNT WS-LOWER-COUNT
005230                  WS-DIGIT-COUNT.
005240*
005250     MOVE 30 TO WS-SCAN-SUB.
005260     PERFORM CC142-BACK-UP-ONE THRU CC142-EXIT
005270         UNTIL WS-SCAN-SUB < 1
005280            OR RQ-PASSWORD (WS-SCAN-SUB:1) NOT = SPACE.
005290     MOVE WS-SCAN-SUB TO WS-SIG-LEN.
005300*
005310     IF WS-SIG-LEN < 8
005320         SET WS-INVALID TO TRUE
005330         GO TO CC140-EXIT
005340     END-IF.
005350*
005360     PERFORM CC141-SCAN-ONE-PWD-CHAR THRU CC141-EXIT
005370         VARYING WS-SCAN-SUB FROM 1 BY 1
005380         UNTIL WS-SCAN-SUB > WS-SIG-LEN.
005390*
005400     IF WS-UPPER-COUNT = ZERO
005410            OR WS-LOWER-COUNT = ZERO
005420            OR WS-DIGIT-COUNT = ZERO
005430         SET WS-INVALID TO TRUE
005440     END-IF.
005450 CC140-EXIT.
005460     EXIT.
005470*
005480 CC141-SCAN-ONE-PWD-CHAR.
005490*
005500*    WS-PWD-CHAR AND WS-PWD-CLASS-BYTE ARE THE SAME BYTE, TWO
005510*    NAMES ON IT - THE ALPHA VIEW IS USED FOR THE DIGIT TEST
005520*    BELOW, ORIGINALLY A SEPARATE TRACE FIELD KEPT WHEN THE
005530*    OTHER TWO CLASS TESTS WERE LEFT AGAINST WS-PWD-CHAR.
005540     MOVE RQ-PASSWORD (WS-SCAN-SUB:1) TO WS-PWD-CHAR.
005550     IF WS-PWD-CHAR IS MB-UPPER-CASE
005560         ADD 1 TO WS-UPPER-COUNT
005570     END-IF.
005580     IF WS-PWD-CHAR IS MB-LOWER-CASE
005590         ADD 1 TO WS-LOWER-COUNT
005600     END-IF.
005610     IF WS-PWD-CLASS-BYTE IS MB-NUMERIC-CHAR
005620         ADD 1 TO WS-DIGIT-COUNT
005630     END-IF.
005640 CC141-EXIT.
005650     EXIT.
005660*
005670 CC142-BACK-UP-ONE.
005680*
005690*    PASSWORD EQUIVALENT OF CC122 - TRIMS TRAILING SPACES SO
005700*    LENGTH IS COUNTED CORRECTLY BY CC140.
005710     SUBTRACT 1 FROM WS-SCAN-SUB.
005720 CC142-EXIT.
005730     EXIT.
005740*
005750 CC150-DEFAULT-ROLE.
005760*
005770*    R5 - A UR THAT LEAVES RQ-ROLE-ID AT ZERO IS DEFAULTED TO THE
005780*    STANDARD CUSTOMER ROLE RATHER THAN REJECTED - MOST INCOMING
005790*    REGISTRATIONS DO NOT CARRY A ROLE AT ALL.
005800*
005810*    R5 - ZERO OR UNKNOWN ROLE-ID DEFAULTS TO CUSTOMER (ID 3).
005820*
005830     IF RQ-ROLE-ID = ZERO
005840         MOVE 3 TO RQ-ROLE-ID
005850         GO TO CC150-EXIT
005860     END-IF.
005870     PERFORM CC160-CHECK-ROLE-EXISTS THRU CC160-EXIT.
005880     IF WS-INVALID
005890         MOVE 3 TO RQ-ROLE-ID
005900     END-IF.
005910 CC150-EXIT.
005920     EXIT.
005930*
005940 CC160-CHECK-ROLE-EXISTS.
005950*
005960*    ONLY CALLED WHEN THE REQUEST SUPPLIES A NON-ZERO ROLE-ID -
005970*    CC150'S DEFAULT PATH NEVER REACHES HERE.
005980     SET WS-VALID TO TRUE.
005990     PERFORM CC161-SCAN-ROLE THRU CC161-EXIT
006000         VARYING WS-SCAN-SUB FROM 1 BY 1
006010         UNTIL WS-SCAN-SUB > WS-ROLE-COUNT
006020            OR WS-FOUND.
006030     IF NOT WS-FOUND
006040         SET WS-INVALID TO TRUE
006050     END-IF.
006060 CC160-EXIT.
006070     EXIT.
006080*
006090 CC161-SCAN-ROLE.
006100*
006110*    THE ROLE TABLE IS SMALL AND LOADED ONCE AT AA010 - A LINEAR
006120*    SCAN OF IT IS CHEAP ENOUGH THAT NO INDEX WAS EVER BUILT.
006130     SET TR-ROLE-IDX TO WS-SCAN-SUB.
006140     IF TR-ROLE-ID (TR-ROLE-IDX) = RQ-ROLE-ID
006150         SET WS-FOUND TO TRUE
006160     END-IF.
006170 CC161-EXIT.
006180     EXIT.
006190*
006200 DD100-FIND-USER-BY-ID.
006210*
006220*    USED BY BB200/BB300 - BOTH NEED THE USER FOUND BY THE
006230*    TARGET-ID CARRIED ON THE REQUEST RECORD, NOT BY USERNAME.
006240     MOVE "N" TO WS-FOUND-SW.
006250     MOVE ZERO TO WS-MATCH-IDX.
006260     PERFORM DD101-SCAN-BY-ID THRU DD101-EXIT
006270         VARYING WS-SCAN-SUB FROM 1 BY 1
006280         UNTIL WS-SCAN-SUB > WS-USER-COUNT
006290            OR WS-FOUND.
006300 DD100-EXIT.
006310     EXIT.
006320*
006330 DD101-SCAN-BY-ID.
006340*
006350*    STOPS AT THE FIRST MATCH - USER-ID VALUES ARE UNIQUE BY
006360*    CONSTRUCTION SO THERE IS NEVER A SECOND ONE TO FIND.
006370     SET TU-USER-IDX TO WS-SCAN-SUB.
006380     IF TU-USER-ID (TU-USER-IDX) = RQ-TARGET-ID
006390         SET WS-FOUND TO TRUE
006400         MOVE WS-SCAN-SUB TO WS-MATCH-IDX
006410         DISPLAY "MBUSRSV DD100 - USER TABLE SLOT "
006420                 WS-MATCH-IDX-ALPHA
006430     END-IF.
006440 DD101-EXIT.
006450     EXIT.
006460*
006470 DD200-FIND-USER-BY-NAME.
006480*
006490*    USED ONLY BY BB400 - LOGIN IDENTIFIES THE USER BY THE
006500*    USERNAME THE CALLER TYPED IN, NOT BY ANY ID.
006510     MOVE "N" TO WS-FOUND-SW.
006520     MOVE ZERO TO WS-MATCH-IDX.
006530     PERFORM DD201-SCAN-BY-NAME THRU DD201-EXIT
006540         VARYING WS-SCAN-SUB FROM 1 BY 1
006550         UNTIL WS-SCAN-SUB > WS-USER-COUNT
006560            OR WS-FOUND.
006570 DD200-EXIT.
006580     EXIT.
006590*
006600 DD201-SCAN-BY-NAME.
006610*
006620*    UNLIKE DD101, THIS SCAN MUST ALSO SKIP STATUS 'D' ROWS -
006630*    A DELETED USERNAME MAY HAVE BEEN REISSUED, SO ONLY THE
006640*    ACTIVE OWNER OF THE NAME MAY LOG IN WITH IT.
006650     SET TU-USER-IDX TO WS-SCAN-SUB.
006660     IF TU-USERNAME (TU-USER-IDX) = RQ-USERNAME
006670            AND TU-USER-STATUS (TU-USER-IDX) = "A"
006680         SET WS-FOUND TO TRUE
006690         MOVE WS-SCAN-SUB TO WS-MATCH-IDX
006700     END-IF.
006710 DD201-EXIT.
006720     EXIT.
006730*
