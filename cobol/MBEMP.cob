000100*****************************************
000110*                                       *
000120* RECORD DEFINITION FOR BANK-EMPLOYEE   *
000130*          MASTER FILE                  *
000140*    USES EM-EMPLOYEE-ID AS KEY         *
000150*****************************************
000160* FILE SIZE 110 BYTES.
000170*
000180* 06/03/89 RJH - CREATED.
000190* 19/05/94 RJH - EM-BRANCH-ID WIDENED FROM 9(5) TO 9(9) FOR THE
000200*                MERGER BRANCH NUMBERING SCHEME.  FILLER CUT
000210*                FROM 31 TO 27 BYTES.
000220*
000230 01  MB-EMP-RECORD.
000240     03  EM-EMPLOYEE-ID        PIC 9(9).
000250     03  EM-EMP-NAME           PIC X(40).
000260     03  EM-EMP-CONTACT        PIC X(15).
000270     03  EM-BRANCH-ID          PIC 9(9).
000280     03  EM-USER-ID            PIC 9(9).
000290*                                LINK TO MB-USER-RECORD
000300     03  EM-EMP-STATUS         PIC X.
000310*                                A = ACTIVE, D = DELETED
000320     03  FILLER                PIC X(27).
000330*
