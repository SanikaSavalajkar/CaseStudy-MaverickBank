000100*****************************************
000110*                                       *
000120* RECORD DEFINITION FOR ROLE REFERENCE  *
000130*          FILE                         *
000140*    STATIC TABLE - ADMIN/EMPLOYEE/     *
000150*    CUSTOMER.  USES RO-ROLE-ID AS KEY  *
000160*****************************************
000170* FILE SIZE 35 BYTES.
000180*
000190* 06/03/89 RJH - CREATED.  LOADED ONCE AT START OF RUN INTO
000200*                MB-ROLE-TABLE, NOT REWRITTEN BY THE BATCH.
000210*
000220 01  MB-ROLE-RECORD.
000230     03  RO-ROLE-ID            PIC 9(3).
000240     03  RO-ROLE-NAME          PIC X(30).
000250     03  FILLER                PIC X(2).
000260*
