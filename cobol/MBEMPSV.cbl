000100*****************************************************************
000110*                                                               *
000120*      M A V E R I C K B A N K  -  EMPLOYEE   S E R V I C E      *
000130*      CREATE / UPDATE / DELETE BANK EMPLOYEE - CALLED MODULE    *
000140*                                                               *
000150*****************************************************************
000160*
000170 IDENTIFICATION DIVISION.
000180*================================
000190*
000200 PROGRAM-ID.    MBEMPSV.
000210*
000220 AUTHOR.        R J HOLLIS.
000230*
000240 INSTALLATION.  MAVERICKBANK DATA PROCESSING - RETAIL SYSTEMS.
000250*
000260 DATE-WRITTEN.  02/09/1988.
000270*
000280 DATE-COMPILED.
000290*
000300 SECURITY.      MAVERICKBANK INTERNAL USE ONLY.  NOT FOR RELEASE
000310*               OUTSIDE THE DATA PROCESSING DEPARTMENT.
000320*
000330*****************************************************************
000340* REMARKS.       CALLED BY MB000 FOR EVERY REQUEST RECORD WHOSE
000350*                REQ-TYPE IS EC, EU OR ED.  SPLIT OUT OF MBUSRSV
000360*                SO THE BRANCH-STAFF ADMINISTRATION TEAM COULD
000370*                SIGN OFF THEIR OWN MAINTENANCE CODE SEPARATELY
000380*                FROM CUSTOMER-FACING REGISTRATION (RQ011).
000390*                WORKS AGAINST THE USER AND EMPLOYEE TABLES
000400*                PASSED IN BY REFERENCE - DOES NOT OPEN ANY FILE
000410*                OF ITS OWN.
000420*
000430*                EC  CREATE A NEW BANK-EMPLOYEE RECORD.
000440*                EU  UPDATE AN EXISTING BANK-EMPLOYEE RECORD.
000450*                ED  DELETE (STATUS 'D') AN EXISTING EMPLOYEE.
000460*
000470*****************************************************************
000480* CHANGE LOG.
000490*
000500* 02/09/88 RJH  RQ011  FIRST WRITTEN - EMPLOYEE MAINTENANCE SPLIT
000510*                      OUT OF MBUSRSV PER BRANCH-STAFF TEAM
000520*                      SIGN-OFF ARRANGEMENT.
000530* 19/05/94 RJH  RQ038  EM-BRANCH-ID WIDENED TO 9(9), SEE MBEMP -
000540*                      NO PROCEDURE DIVISION CHANGE NEEDED HERE.
000550* 11/01/99 DKW  Y2K    YEAR 2000 REVIEW.  NO DATE ARITHMETIC IN
000560*                      THIS MODULE.  NO CHANGE REQUIRED.
000570* 06/03/01 TMS  RQ051  EU NOW OVERWRITES SUPPLIED FIELDS ONLY
000580*                      WHEN NON-BLANK/NON-ZERO, MATCHING THE
000590*                      CUSTOMER SERVICE'S UPDATE CONVENTION.
000600* 10/08/26 KMP  RQ067  EU NO LONGER MOVES REQUEST FIELDS STRAIGHT
000610*                      INTO THE EMPLOYEE TABLE ENTRY AHEAD OF THE
000620*                      LINKED-USER CHECK - A NAME/CONTACT/BRANCH
000630*                      CHANGE THAT PASSED BUT AN UNKNOWN RQ-USER-ID
000640*                      LEFT THE TABLE ENTRY UPDATED ANYWAY.  CHANGES
000650*                      NOW STAGE IN WS-EMP-UPDATE-WORK AND ONLY
000660*                      COMMIT TO TE- AFTER THE CHECK PASSES, SAME
000670*                      PATTERN AS MBCUSSV'S BB200.
000680* 10/08/26 KMP  RQ068  LINKAGE ITEMS RENAMED - DISPOSITION, REASON
000690*                      AND NEW-ID CARRIED AN LK- PREFIX THAT NO
000700*                      OTHER LINKAGE SECTION IN THE SHOP USES.
000710*                      PLAIN NAMES NOW, TO MATCH HOUSE PRACTICE.
000720*
000730*****************************************************************
000740*
000750 ENVIRONMENT DIVISION.
000760*================================
000770*
000780 CONFIGURATION SECTION.
000790*
000800 SPECIAL-NAMES.
000810     CLASS MB-NUMERIC-CHAR IS "0" THRU "9".
000820*
000830 DATA DIVISION.
000840*================================
000850*
000860 WORKING-STORAGE SECTION.
000870*-------------------------
000880*
000890 77  WS-PROGRAM-NAME       PIC X(15) VALUE "MBEMPSV(1.0.04)".
000900*
000910 77  WS-SCAN-SUB           PIC 9(6)  COMP.
000920 77  WS-CHECK-USER-ID      PIC 9(9)  COMP.
000930*
000940 01  WS-SWITCHES.
000950     03  WS-FOUND-SW           PIC X     VALUE "N".
000960         88  WS-FOUND                    VALUE "Y".
000970     03  FILLER                PIC X(10).
000980*
000990 01  WS-MATCH-IDX-GROUP.
001000     03  WS-MATCH-IDX          PIC 9(6)  COMP.
001010 01  WS-MATCH-IDX-ALPHA REDEFINES WS-MATCH-IDX-GROUP
001020                           PIC X(6).
001030*
001040 01  WS-USER-MATCH-IDX-GROUP.
001050     03  WS-USER-MATCH-IDX     PIC 9(6)  COMP.
001060 01  WS-USER-MATCH-IDX-ALPHA REDEFINES WS-USER-MATCH-IDX-GROUP
001070                           PIC X(6).
001080*
001090 01  WS-BRANCH-WORK.
001100     03  WS-BRANCH-DISPLAY     PIC 9(9).
001110 01  WS-BRANCH-WORK-ALPHA REDEFINES WS-BRANCH-WORK
001120                           PIC X(9).
001130*
001140*    STAGING AREA FOR BB200-EMPLOYEE-UPDATE - HOLDS THE FIELDS
001150*    AS THEY WOULD LOOK AFTER THE REQUESTED CHANGES ARE APPLIED,
001160*    RE-CHECKED BEFORE ANY OF IT IS COMMITTED TO TE-EMP-ENTRY.
001170*
001180 01  WS-EMP-UPDATE-WORK.
001190     03  WS-NEW-EMP-NAME       PIC X(40).
001200     03  WS-NEW-EMP-CONTACT    PIC X(15).
001210     03  WS-NEW-BRANCH-ID      PIC 9(9).
001220     03  WS-NEW-EMP-USER-ID    PIC 9(9).
001230*
001240 01  WS-EMP-UPDATE-WORK-R REDEFINES WS-EMP-UPDATE-WORK
001250                           PIC X(73).
001260*
001270 LINKAGE SECTION.
001280*----------------
001290*
001300     COPY MBREQ.
001310*
001320     COPY MBTABS.
001330*
001340 01  DISPOSITION        PIC X(8).
001350 01  REASON             PIC X(40).
001360 01  NEW-ID             PIC 9(9).
001370*
001380 PROCEDURE DIVISION USING MB-REQ-RECORD
001390                          MB-USER-TABLE  WS-USER-COUNT
001400                          MB-EMP-TABLE   WS-EMP-COUNT
001410                          WS-EMP-HIGH-ID
001420                          DISPOSITION
001430                          REASON
001440                          NEW-ID.
001450*================================
001460*
001470 AA000-MAIN-LINE SECTION.
001480*************************
001490*
001500*    THREE REQUEST TYPES, THREE B-PARAGRAPHS - NO SHARED
001510*    VALIDATION PATH ACROSS CREATE/UPDATE/DELETE.
001520*
001530     MOVE "REJECTED" TO DISPOSITION.
001540     MOVE SPACES     TO REASON.
001550     MOVE ZERO       TO NEW-ID.
001560*
001570     EVALUATE RQ-REQ-TYPE
001580         WHEN "EC"
001590             PERFORM BB100-EMPLOYEE-CREATE THRU BB100-EXIT
001600         WHEN "EU"
001610             PERFORM BB200-EMPLOYEE-UPDATE THRU BB200-EXIT
001620         WHEN "ED"
001630             PERFORM BB300-EMPLOYEE-DELETE THRU BB300-EXIT
001640     END-EVALUATE.
001650*
001660     GOBACK.
001670*
001680 AA000-EXIT.
001690     EXIT.
001700*
001710 BB100-EMPLOYEE-CREATE.
001720*
001730*    A1 - THE LINKED USER (REQ-USER-ID) MUST ALREADY EXIST.
001740*
001750     MOVE RQ-USER-ID TO WS-CHECK-USER-ID.
001760     PERFORM CC600-CHECK-LINKED-USER THRU CC600-EXIT.
001770     IF NOT WS-FOUND
001780         MOVE "USER NOT FOUND" TO REASON
001790         GO TO BB100-EXIT
001800     END-IF.
001810*
001820     ADD 1 TO WS-EMP-HIGH-ID.
001830     ADD 1 TO WS-EMP-COUNT.
001840     SET TE-EMP-IDX TO WS-EMP-COUNT.
001850     MOVE WS-EMP-HIGH-ID   TO TE-EMPLOYEE-ID (TE-EMP-IDX).
001860     MOVE RQ-NAME          TO TE-EMP-NAME (TE-EMP-IDX).
001870     MOVE RQ-CONTACT       TO TE-EMP-CONTACT (TE-EMP-IDX).
001880     MOVE RQ-BRANCH-ID     TO TE-BRANCH-ID (TE-EMP-IDX).
001890     MOVE RQ-USER-ID       TO TE-USER-ID (TE-EMP-IDX).
001900     MOVE "A"              TO TE-EMP-STATUS (TE-EMP-IDX).
001910*
001920*    AUDIT TRAIL - THE BRANCH-STAFF ADMINISTRATION TEAM ASKED
001930*    FOR THE BRANCH-ID TO SHOW UP ON SYSOUT FOR EVERY NEW HIRE
001940*    LOADED, SO THEY CAN CROSS-CHECK THE RUN AGAINST THEIR OWN
001950*    BRANCH ROSTER WITHOUT WAITING ON THE PRINTED REPORT.
001960     MOVE TE-BRANCH-ID (TE-EMP-IDX) TO WS-BRANCH-DISPLAY.
001970     DISPLAY "MBEMPSV BB100 - NEW EMPLOYEE BRANCH "
001980             WS-BRANCH-WORK-ALPHA.
001990*
002000     MOVE WS-EMP-HIGH-ID     TO NEW-ID.
002010     MOVE "ACCEPTED"         TO DISPOSITION.
002020     MOVE "EMPLOYEE CREATED" TO REASON.
002030 BB100-EXIT.
002040     EXIT.
002050*
002060 BB200-EMPLOYEE-UPDATE.
002070*
002080*    A3 - REJECT IF THE EMPLOYEE DOES NOT EXIST.  STAGE THE
002090*    SUPPLIED FIELDS OVER A COPY OF THE EXISTING RECORD (RQ051),
002100*    RE-CHECK THE LINKED USER, AND ONLY THEN COMMIT TO
002110*    TE-EMP-ENTRY - FOLLOW-UP RQ067.
002120*
002130     PERFORM DD100-FIND-EMP-BY-ID THRU DD100-EXIT.
002140     IF NOT WS-FOUND
002150         MOVE "EMPLOYEE NOT FOUND" TO REASON
002160         GO TO BB200-EXIT
002170     END-IF.
002180*
002190     MOVE TE-EMP-NAME    (WS-MATCH-IDX) TO WS-NEW-EMP-NAME.
002200     MOVE TE-EMP-CONTACT (WS-MATCH-IDX) TO WS-NEW-EMP-CONTACT.
002210     MOVE TE-BRANCH-ID   (WS-MATCH-IDX) TO WS-NEW-BRANCH-ID.
002220     MOVE TE-USER-ID     (WS-MATCH-IDX) TO WS-NEW-EMP-USER-ID.
002230*
002240     IF RQ-NAME NOT = SPACES
002250         MOVE RQ-NAME TO WS-NEW-EMP-NAME
002260     END-IF.
002270     IF RQ-CONTACT NOT = SPACES
002280         MOVE RQ-CONTACT TO WS-NEW-EMP-CONTACT
002290     END-IF.
002300     IF RQ-BRANCH-ID NOT = ZERO
002310         MOVE RQ-BRANCH-ID TO WS-NEW-BRANCH-ID
002320     END-IF.
002330     IF RQ-USER-ID NOT = ZERO
002340         MOVE RQ-USER-ID TO WS-CHECK-USER-ID
002350         PERFORM CC600-CHECK-LINKED-USER THRU CC600-EXIT
002360         IF NOT WS-FOUND
002370             MOVE "USER NOT FOUND" TO REASON
002380             GO TO BB200-EXIT
002390         END-IF
002400         MOVE RQ-USER-ID TO WS-NEW-EMP-USER-ID
002410     END-IF.
002420*
002430*    CHECK PASSED - NOW, AND ONLY NOW, COMMIT THE STAGED FIELDS
002440*    TO THE LIVE TABLE ENTRY.
002450*
002460     MOVE WS-NEW-EMP-NAME    TO TE-EMP-NAME (WS-MATCH-IDX).
002470     MOVE WS-NEW-EMP-CONTACT TO TE-EMP-CONTACT (WS-MATCH-IDX).
002480     MOVE WS-NEW-BRANCH-ID   TO TE-BRANCH-ID (WS-MATCH-IDX).
002490     MOVE WS-NEW-EMP-USER-ID TO TE-USER-ID (WS-MATCH-IDX).
002500*
002510*    AUDIT TRAIL - SAME PRACTICE AS MBUSRSV AND MBCUSSV'S OWN
002520*    UPDATE PARAGRAPHS, DUMP THE STAGED WORK RECORD TO SYSOUT
002530*    RIGHT AFTER COMMIT.
002540     DISPLAY "MBEMPSV BB200 - COMMITTED " WS-EMP-UPDATE-WORK-R.
002550*
002560     MOVE "ACCEPTED"         TO DISPOSITION.
002570     MOVE "EMPLOYEE UPDATED" TO REASON.
002580 BB200-EXIT.
002590     EXIT.
002600*
002610 BB300-EMPLOYEE-DELETE.
002620*
002630*    A ED DOES NOT REMOVE THE TABLE ENTRY - IT FLIPS THE STATUS
002640*    BYTE TO 'D', SAME AS THE USER AND CUSTOMER SERVICES' OWN
002650*    DELETE TYPES.  THE LINKED USER RECORD IS LEFT UNTOUCHED.
002660*
002670*    A3 - REJECT IF THE EMPLOYEE DOES NOT EXIST.
002680*
002690     PERFORM DD100-FIND-EMP-BY-ID THRU DD100-EXIT.
002700     IF NOT WS-FOUND
002710         MOVE "EMPLOYEE NOT FOUND" TO REASON
002720         GO TO BB300-EXIT
002730     END-IF.
002740     MOVE "D" TO TE-EMP-STATUS (WS-MATCH-IDX).
002750     MOVE "ACCEPTED"         TO DISPOSITION.
002760     MOVE "EMPLOYEE DELETED" TO REASON.
002770 BB300-EXIT.
002780     EXIT.
002790*
002800 CC600-CHECK-LINKED-USER.
002810*
002820*    LOOKS UP WS-CHECK-USER-ID IN THE USER TABLE.  SETS
002830*    WS-FOUND WHEN AN ACTIVE USER WITH THAT USER-ID EXISTS.
002840*
002850     MOVE "N" TO WS-FOUND-SW.
002860     IF WS-CHECK-USER-ID = ZERO
002870         GO TO CC600-EXIT
002880     END-IF.
002890     PERFORM CC601-SCAN-USER THRU CC601-EXIT
002900         VARYING WS-SCAN-SUB FROM 1 BY 1
002910         UNTIL WS-SCAN-SUB > WS-USER-COUNT
002920            OR WS-FOUND.
002930 CC600-EXIT.
002940     EXIT.
002950*
002960 CC601-SCAN-USER.
002970     SET TU-USER-IDX TO WS-SCAN-SUB.
002980     IF TU-USER-ID (TU-USER-IDX) = WS-CHECK-USER-ID
002990            AND TU-USER-STATUS (TU-USER-IDX) = "A"
003000         SET WS-FOUND TO TRUE
003010         MOVE WS-SCAN-SUB TO WS-USER-MATCH-IDX
003020*
003030*        TRACE THE LINKED USER SLOT - USEFUL WHEN CHASING WHY
003040*        AN EC OR EU REJECTED ON "USER NOT FOUND" DESPITE THE
003050*        USER-ID LOOKING RIGHT ON THE REQUEST RECORD.
003060         DISPLAY "MBEMPSV CC601 - LINKED USER TABLE SLOT "
003070                 WS-USER-MATCH-IDX-ALPHA
003080     END-IF.
003090 CC601-EXIT.
003100     EXIT.
003110*
003120 DD100-FIND-EMP-BY-ID.
003130*
003140*    USED BY BB200/BB300 - BOTH NEED THE EMPLOYEE FOUND BY THE
003150*    TARGET-ID CARRIED ON THE REQUEST RECORD.
003160     MOVE "N" TO WS-FOUND-SW.
003170     MOVE ZERO TO WS-MATCH-IDX.
003180     PERFORM DD101-SCAN-BY-ID THRU DD101-EXIT
003190         VARYING WS-SCAN-SUB FROM 1 BY 1
003200         UNTIL WS-SCAN-SUB > WS-EMP-COUNT
003210            OR WS-FOUND.
003220 DD100-EXIT.
003230     EXIT.
003240*
003250 DD101-SCAN-BY-ID.
003260     SET TE-EMP-IDX TO WS-SCAN-SUB.
003270     IF TE-EMPLOYEE-ID (TE-EMP-IDX) = RQ-TARGET-ID
003280         SET WS-FOUND TO TRUE
003290         MOVE WS-SCAN-SUB TO WS-MATCH-IDX
003300*
003310*        TRACE THE EMPLOYEE TABLE SLOT - SAME PRACTICE AS
003320*        MBUSRSV AND MBCUSSV'S OWN BY-ID SCANS.
003330         DISPLAY "MBEMPSV DD100 - EMPLOYEE TABLE SLOT "
003340                 WS-MATCH-IDX-ALPHA
003350     END-IF.
003360 DD101-EXIT.
003370     EXIT.
003380*
