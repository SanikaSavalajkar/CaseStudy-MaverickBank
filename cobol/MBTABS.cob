000100*****************************************
000110*                                       *
000120* WORKING STORAGE TABLES BUILT FROM     *
000130*   THE FOUR MASTER FILES AT START OF   *
000140*   RUN, HELD FOR THE LIFE OF THE RUN   *
000150*   SO EACH MAINTENANCE REQUEST CAN BE  *
000160*   VALIDATED AGAINST CURRENT MASTER    *
000170*   DATA WITHOUT RE-READING THE FILES.  *
000180*****************************************
000190* THE ENTRY LAYOUTS BELOW ARE HAND-MIRRORED FROM MBROLE.COB,
000200* MBUSER.COB, MBCUST.COB AND MBEMP.COB.  IF ONE OF THOSE FOUR
000210* COPYBOOKS EVER GAINS OR LOSES A FIELD THIS COPYBOOK MUST BE
000220* CHANGED TO MATCH, BY HAND - THE FIELD ORDER AND WIDTHS HERE
000230* MUST STAY IDENTICAL TO THE MASTER RECORD THEY MIRROR.
000240*
000250* 06/03/89 RJH - CREATED - ROLE AND USER TABLES ONLY.
000260* 22/07/93 RJH - CUSTOMER TABLE ADDED WITH THE OVERSEAS ROLL-OUT.
000270* 19/05/94 RJH - EMPLOYEE TABLE ADDED.
000280* 08/02/99 DKW - Y2K REVIEW - TABLE SUBSCRIPTS ARE COMP, NOT
000290*                DATE RELATED.  NO CHANGE MADE.
000300*
000310 01  MB-ROLE-TABLE.
000320     03  TR-ROLE-ENTRY OCCURS 50 TIMES
000330                       INDEXED BY TR-ROLE-IDX.
000340         05  TR-ROLE-ID            PIC 9(3).
000350         05  TR-ROLE-NAME          PIC X(30).
000360*
000370 01  MB-USER-TABLE.
000380     03  TU-USER-ENTRY OCCURS 5000 TIMES
000390                       INDEXED BY TU-USER-IDX.
000400         05  TU-USER-ID            PIC 9(9).
000410         05  TU-USERNAME           PIC X(30).
000420         05  TU-PASSWORD           PIC X(30).
000430         05  TU-EMAIL              PIC X(60).
000440         05  TU-ROLE-ID            PIC 9(3).
000450         05  TU-USER-STATUS        PIC X.
000460         05  FILLER                PIC X(15).
000470*
000480 01  MB-CUST-TABLE.
000490     03  TC-CUST-ENTRY OCCURS 5000 TIMES
000500                       INDEXED BY TC-CUST-IDX.
000510         05  TC-CUSTOMER-ID        PIC 9(9).
000520         05  TC-CUST-NAME          PIC X(40).
000530         05  TC-CUST-GENDER        PIC X.
000540         05  TC-CONTACT-NUMBER     PIC X(15).
000550         05  TC-CUST-ADDRESS       PIC X(80).
000560         05  TC-DATE-OF-BIRTH      PIC 9(8).
000570         05  TC-AADHAR-NUMBER      PIC X(12).
000580         05  TC-PAN-NUMBER         PIC X(10).
000590         05  TC-USER-ID            PIC 9(9).
000600         05  TC-CUST-STATUS        PIC X.
000610         05  FILLER                PIC X(45).
000620*
000630 01  MB-EMP-TABLE.
000640     03  TE-EMP-ENTRY OCCURS 2000 TIMES
000650                       INDEXED BY TE-EMP-IDX.
000660         05  TE-EMPLOYEE-ID        PIC 9(9).
000670         05  TE-EMP-NAME           PIC X(40).
000680         05  TE-EMP-CONTACT        PIC X(15).
000690         05  TE-BRANCH-ID          PIC 9(9).
000700         05  TE-USER-ID            PIC 9(9).
000710         05  TE-EMP-STATUS         PIC X.
000720         05  FILLER                PIC X(27).
000730*
000740* TABLE OCCUPANCY COUNTS AND HIGH-WATER MARKS - ALSO USED AS
000750* THE NEXT-AVAILABLE-ID WHEN A REGISTER/CREATE REQUEST IS
000760* ACCEPTED.
000770*
000780 77  WS-ROLE-COUNT             PIC 9(4)  COMP.
000790 77  WS-USER-COUNT             PIC 9(6)  COMP.
000800 77  WS-CUST-COUNT             PIC 9(6)  COMP.
000810 77  WS-EMP-COUNT              PIC 9(6)  COMP.
000820 77  WS-USER-HIGH-ID           PIC 9(9)  COMP.
000830 77  WS-CUST-HIGH-ID           PIC 9(9)  COMP.
000840 77  WS-EMP-HIGH-ID            PIC 9(9)  COMP.
000850*
