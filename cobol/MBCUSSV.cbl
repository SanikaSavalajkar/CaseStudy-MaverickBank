000100*****************************************************************
000110*                                                               *
000120*       M A V E R I C K B A N K  -  CUSTOMER   S E R V I C E     *
000130*      CREATE / UPDATE / DELETE CUSTOMER - CALLED MODULE         *
000140*                                                               *
000150*****************************************************************
000160*
000170 IDENTIFICATION DIVISION.
000180*================================
000190*
000200 PROGRAM-ID.    MBCUSSV.
000210*
000220 AUTHOR.        R J HOLLIS.
000230*
000240 INSTALLATION.  MAVERICKBANK DATA PROCESSING - RETAIL SYSTEMS.
000250*
000260 DATE-WRITTEN.  22/07/1993.
000270*
000280 DATE-COMPILED.
000290*
000300 SECURITY.      MAVERICKBANK INTERNAL USE ONLY.  NOT FOR RELEASE
000310*               OUTSIDE THE DATA PROCESSING DEPARTMENT.
000320*
000330*****************************************************************
000340* REMARKS.       CALLED BY MB000 FOR EVERY REQUEST RECORD WHOSE
000350*                REQ-TYPE IS CC, CU OR CD.  WRITTEN FOR THE
000360*                OVERSEAS BRANCH ROLL-OUT WHEN THE CUSTOMER
000370*                MASTER WAS FIRST SPLIT OUT OF THE USER MASTER.
000380*                WORKS AGAINST THE USER AND CUSTOMER TABLES
000390*                PASSED IN BY REFERENCE - DOES NOT OPEN ANY FILE
000400*                OF ITS OWN.
000410*
000420*                CC  CREATE A NEW CUSTOMER RECORD.
000430*                CU  UPDATE AN EXISTING CUSTOMER RECORD.
000440*                CD  DELETE (STATUS 'D') AN EXISTING CUSTOMER.
000450*
000460*****************************************************************
000470* CHANGE LOG.
000480*
000490* 22/07/93 RJH  RQ031  FIRST WRITTEN - CUSTOMER MASTER SPLIT OUT
000500*                      OF THE USER RECORD FOR THE OVERSEAS ROLL
000510*                      OUT (AADHAR/PAN NUMBERS ADDED).
000520* 04/03/95 RJH  RQ041  MINIMUM AGE CHECK (C3) ADDED PER COMPLIANCE
000530*                      MEMO 95/11 - RUN-DATE NOW PASSED IN FROM
000540*                      MB000 FOR THE AGE ARITHMETIC.
000550* 11/01/99 DKW  Y2K    YEAR 2000 REVIEW.  WS-RUN-DATE-NUM AND
000560*                      WS-DOB-NUM BOTH CARRY A FULL 4 DIGIT
000570*                      CENTURY.  AGE ARITHMETIC RE-PROVED AGAINST
000580*                      TEST DATES SPANNING THE CENTURY. NO CHANGE.
000590* 19/06/02 TMS  RQ054  CU NOW RE-VALIDATES THE WHOLE RECORD AFTER
000600*                      APPLYING CHANGED FIELDS, NOT JUST THE
000610*                      FIELDS THAT CHANGED - AUDIT FINDING 02-19.
000620*
000630* 10/08/26 KMP  RQ067  CU NO LONGER MOVES REQUEST FIELDS STRAIGHT
000640*                      INTO THE CUSTOMER TABLE ENTRY AHEAD OF THE
000650*                      RE-VALIDATION - A CU THAT PASSED ITS FIELD
000660*                      CHANGES BUT FAILED THE RE-CHECK LEFT THE
000670*                      TABLE ENTRY UPDATED ANYWAY.  CHANGES NOW
000680*                      STAGE IN WS-CUST-UPDATE-WORK AND ONLY
000690*                      COMMIT TO TC- AFTER EVERY CHECK PASSES,
000700*                      SAME PATTERN AS MBUSRSV'S BB200. AUDIT
000710*                      FINDING 02-19 FOLLOW-UP.
000720* 10/08/26 KMP  RQ068  LINKAGE ITEMS RENAMED - RUN-DATE,
000730*                      DISPOSITION, REASON AND NEW-ID CARRIED AN
000740*                      LK- PREFIX THAT NO OTHER LINKAGE SECTION IN
000750*                      THE SHOP USES.  PLAIN NAMES NOW, TO MATCH
000760*                      HOUSE PRACTICE.
000770*
000780*****************************************************************
000790*
000800 ENVIRONMENT DIVISION.
000810*================================
000820*
000830 CONFIGURATION SECTION.
000840*
000850 SPECIAL-NAMES.
000860     CLASS MB-NUMERIC-CHAR IS "0" THRU "9".
000870*
000880 DATA DIVISION.
000890*================================
000900*
000910 WORKING-STORAGE SECTION.
000920*-------------------------
000930*
000940 77  WS-PROGRAM-NAME       PIC X(15) VALUE "MBCUSSV(1.0.03)".
000950*
000960 77  WS-SCAN-SUB           PIC 9(6)  COMP.
000970 77  WS-MATCH-IDX          PIC 9(6)  COMP.
000980 77  WS-USER-MATCH-IDX     PIC 9(6)  COMP.
000990 77  WS-AGE-YEARS          PIC 9(3)  COMP.
001000 77  WS-CHECK-USER-ID      PIC 9(9)  COMP.
001010*
001020 01  WS-RUN-DATE-NUM       PIC 9(8).
001030 01  WS-RUN-DATE-GROUP REDEFINES WS-RUN-DATE-NUM.
001040     03  WS-RUN-CCYY           PIC 9(4).
001050     03  WS-RUN-MM             PIC 99.
001060     03  WS-RUN-DD             PIC 99.
001070*
001080 01  WS-DOB-NUM            PIC 9(8).
001090 01  WS-DOB-GROUP REDEFINES WS-DOB-NUM.
001100     03  WS-DOB-CCYY           PIC 9(4).
001110     03  WS-DOB-MM             PIC 99.
001120     03  WS-DOB-DD             PIC 99.
001130*
001140 01  WS-SWITCHES.
001150     03  WS-FOUND-SW           PIC X     VALUE "N".
001160         88  WS-FOUND                    VALUE "Y".
001170     03  WS-VALID-SW           PIC X     VALUE "Y".
001180         88  WS-VALID                    VALUE "Y".
001190         88  WS-INVALID                  VALUE "N".
001200     03  FILLER                PIC X(10).
001210*
001220 01  WS-MATCH-IDX-GROUP.
001230     03  WS-MATCH-IDX-C        PIC 9(6)  COMP.
001240 01  WS-MATCH-IDX-ALPHA REDEFINES WS-MATCH-IDX-GROUP
001250                           PIC X(6).
001260*
001270*    STAGING AREA FOR BB200-CUSTOMER-UPDATE - HOLDS THE FIELDS
001280*    AS THEY WOULD LOOK AFTER THE REQUESTED CHANGES ARE APPLIED,
001290*    RE-VALIDATED BEFORE ANY OF IT IS COMMITTED TO TC-CUST-ENTRY.
001300*
001310 01  WS-CUST-UPDATE-WORK.
001320     03  WS-NEW-USER-ID        PIC 9(9).
001330     03  WS-NEW-CUST-NAME      PIC X(40).
001340     03  WS-NEW-CUST-GENDER    PIC X.
001350     03  WS-NEW-CONTACT-NUMBER PIC X(15).
001360     03  WS-NEW-CUST-ADDRESS   PIC X(80).
001370     03  WS-NEW-DATE-OF-BIRTH  PIC 9(8).
001380     03  WS-NEW-AADHAR-NUMBER  PIC X(12).
001390     03  WS-NEW-PAN-NUMBER     PIC X(10).
001400*
001410 01  WS-CUST-UPDATE-WORK-R REDEFINES WS-CUST-UPDATE-WORK
001420                           PIC X(175).
001430*
001440 LINKAGE SECTION.
001450*----------------
001460*
001470     COPY MBREQ.
001480*
001490 01  RUN-DATE           PIC 9(8).
001500*
001510     COPY MBTABS.
001520*
001530 01  DISPOSITION        PIC X(8).
001540 01  REASON             PIC X(40).
001550 01  NEW-ID             PIC 9(9).
001560*
001570 PROCEDURE DIVISION USING MB-REQ-RECORD
001580                          RUN-DATE
001590                          MB-USER-TABLE  WS-USER-COUNT
001600                          MB-CUST-TABLE  WS-CUST-COUNT
001610                          WS-CUST-HIGH-ID
001620                          DISPOSITION
001630                          REASON
001640                          NEW-ID.
001650*================================
001660*
001670 AA000-MAIN-LINE SECTION.
001680*************************
001690*
001700*    THREE REQUEST TYPES, THREE B-PARAGRAPHS - NO SHARED
001710*    VALIDATION PATH ACROSS CREATE/UPDATE/DELETE, EACH ONE CALLS
001720*    ONLY THE CC-CHECKS ITS OWN RULES NEED.
001730*
001740     MOVE "REJECTED" TO DISPOSITION.
001750     MOVE SPACES     TO REASON.
001760     MOVE ZERO       TO NEW-ID.
001770     MOVE RUN-DATE TO WS-RUN-DATE-NUM.
001780*
001790     EVALUATE RQ-REQ-TYPE
001800         WHEN "CC"
001810             PERFORM BB100-CUSTOMER-CREATE THRU BB100-EXIT
001820         WHEN "CU"
001830             PERFORM BB200-CUSTOMER-UPDATE THRU BB200-EXIT
001840         WHEN "CD"
001850             PERFORM BB300-CUSTOMER-DELETE THRU BB300-EXIT
001860     END-EVALUATE.
001870*
001880     GOBACK.
001890*
001900 AA000-EXIT.
001910     EXIT.
001920*
001930 BB100-CUSTOMER-CREATE.
001940*
001950*    VALIDATION ORDER C6, C1, C2, C3, C4, C5 - FIRST FAILURE
001960*    WINS, PER THE 95/11 COMPLIANCE MEMO.
001970*
001980     PERFORM CC600-CHECK-LINKED-USER THRU CC600-EXIT.
001990     IF WS-INVALID
002000         MOVE "USER NOT FOUND" TO REASON
002010         GO TO BB100-EXIT
002020     END-IF.
002030*
002040     PERFORM CC100-CHECK-NAME THRU CC100-EXIT.
002050     IF WS-INVALID
002060         MOVE "NAME REQUIRED" TO REASON
002070         GO TO BB100-EXIT
002080     END-IF.
002090*
002100     PERFORM CC200-CHECK-DOB THRU CC200-EXIT.
002110     IF WS-INVALID
002120         MOVE "DATE OF BIRTH REQUIRED" TO REASON
002130         GO TO BB100-EXIT
002140     END-IF.
002150*
002160     PERFORM CC300-CHECK-MIN-AGE THRU CC300-EXIT.
002170     IF WS-INVALID
002180         MOVE "CUSTOMER UNDER 18" TO REASON
002190         GO TO BB100-EXIT
002200     END-IF.
002210*
002220     PERFORM CC400-CHECK-ADDRESS THRU CC400-EXIT.
002230     IF WS-INVALID
002240         MOVE "ADDRESS REQUIRED" TO REASON
002250         GO TO BB100-EXIT
002260     END-IF.
002270*
002280     PERFORM CC500-CHECK-CONTACT THRU CC500-EXIT.
002290     IF WS-INVALID
002300         MOVE "CONTACT NUMBER REQUIRED" TO REASON
002310         GO TO BB100-EXIT
002320     END-IF.
002330*
002340     ADD 1 TO WS-CUST-HIGH-ID.
002350     ADD 1 TO WS-CUST-COUNT.
002360     SET TC-CUST-IDX TO WS-CUST-COUNT.
002370     MOVE WS-CUST-HIGH-ID  TO TC-CUSTOMER-ID (TC-CUST-IDX).
002380     MOVE RQ-NAME          TO TC-CUST-NAME (TC-CUST-IDX).
002390     MOVE RQ-GENDER        TO TC-CUST-GENDER (TC-CUST-IDX).
002400     MOVE RQ-CONTACT       TO TC-CONTACT-NUMBER (TC-CUST-IDX).
002410     MOVE RQ-ADDRESS       TO TC-CUST-ADDRESS (TC-CUST-IDX).
002420     MOVE RQ-DOB           TO TC-DATE-OF-BIRTH (TC-CUST-IDX).
002430     MOVE RQ-AADHAR        TO TC-AADHAR-NUMBER (TC-CUST-IDX).
002440     MOVE RQ-PAN           TO TC-PAN-NUMBER (TC-CUST-IDX).
002450     MOVE RQ-USER-ID       TO TC-USER-ID (TC-CUST-IDX).
002460     MOVE "A"              TO TC-CUST-STATUS (TC-CUST-IDX).
002470*
002480     MOVE WS-CUST-HIGH-ID    TO NEW-ID.
002490     MOVE "ACCEPTED"         TO DISPOSITION.
002500     MOVE "CUSTOMER CREATED" TO REASON.
002510*
002520*    NOTE - RQ-USER-ID IS COPIED STRAIGHT ACROSS HERE, ALREADY
002530*    PROVED BY CC600 ABOVE, THERE IS NO STAGING NEEDED ON A
002540*    CREATE - THE TABLE ENTRY DOES NOT EXIST UNTIL THIS POINT.
002550 BB100-EXIT.
002560     EXIT.
002570*
002580 BB200-CUSTOMER-UPDATE.
002590*
002600*    STAGE THE NON-BLANK/NON-ZERO REQUEST FIELDS OVER A COPY OF
002610*    THE EXISTING RECORD IN WS-CUST-UPDATE-WORK, RE-VALIDATE THE
002620*    WHOLE STAGED RECORD, AND ONLY THEN COMMIT IT TO TC-CUST-ENTRY
002630*    - AUDIT FINDING 02-19, FOLLOW-UP RQ067.
002640*
002650     PERFORM DD100-FIND-CUST-BY-ID THRU DD100-EXIT.
002660     IF NOT WS-FOUND
002670         MOVE "CUSTOMER NOT FOUND" TO REASON
002680         GO TO BB200-EXIT
002690     END-IF.
002700     MOVE WS-MATCH-IDX TO WS-MATCH-IDX-C.
002710*
002720*    TRACE THE SLOT BEING UPDATED - CHEAP TO LEAVE IN AND HAS
002730*    SAVED A TRIP THROUGH THE TEST DECK MORE THAN ONCE WHEN A
002740*    CU CAME BACK WITH THE WRONG FIELDS CHANGED.
002750     DISPLAY "MBCUSSV BB200 - CUSTOMER TABLE SLOT "
002760             WS-MATCH-IDX-ALPHA.
002770*
002780     MOVE TC-USER-ID        (WS-MATCH-IDX) TO WS-NEW-USER-ID.
002790     MOVE TC-CUST-NAME      (WS-MATCH-IDX) TO WS-NEW-CUST-NAME.
002800     MOVE TC-CUST-GENDER    (WS-MATCH-IDX) TO WS-NEW-CUST-GENDER.
002810     MOVE TC-CONTACT-NUMBER (WS-MATCH-IDX) TO WS-NEW-CONTACT-NUMBER.
002820     MOVE TC-CUST-ADDRESS   (WS-MATCH-IDX) TO WS-NEW-CUST-ADDRESS.
002830     MOVE TC-DATE-OF-BIRTH  (WS-MATCH-IDX) TO WS-NEW-DATE-OF-BIRTH.
002840     MOVE TC-AADHAR-NUMBER  (WS-MATCH-IDX) TO WS-NEW-AADHAR-NUMBER.
002850     MOVE TC-PAN-NUMBER     (WS-MATCH-IDX) TO WS-NEW-PAN-NUMBER.
002860*
002870     IF RQ-USER-ID NOT = ZERO
002880         MOVE RQ-USER-ID TO WS-NEW-USER-ID
002890     END-IF.
002900     IF RQ-NAME NOT = SPACES
002910         MOVE RQ-NAME TO WS-NEW-CUST-NAME
002920     END-IF.
002930     IF RQ-GENDER NOT = SPACES
002940         MOVE RQ-GENDER TO WS-NEW-CUST-GENDER
002950     END-IF.
002960     IF RQ-CONTACT NOT = SPACES
002970         MOVE RQ-CONTACT TO WS-NEW-CONTACT-NUMBER
002980     END-IF.
002990     IF RQ-ADDRESS NOT = SPACES
003000         MOVE RQ-ADDRESS TO WS-NEW-CUST-ADDRESS
003010     END-IF.
003020     IF RQ-DOB NOT = ZERO
003030         MOVE RQ-DOB TO WS-NEW-DATE-OF-BIRTH
003040     END-IF.
003050     IF RQ-AADHAR NOT = SPACES
003060         MOVE RQ-AADHAR TO WS-NEW-AADHAR-NUMBER
003070     END-IF.
003080     IF RQ-PAN NOT = SPACES
003090         MOVE RQ-PAN TO WS-NEW-PAN-NUMBER
003100     END-IF.
003110*
003120*    RE-VALIDATE THE WHOLE STAGED RECORD, SAME ORDER AS A CREATE.
003130*    NOTHING BELOW THIS POINT TOUCHES TC-CUST-ENTRY YET.
003140*
003150     PERFORM CC610-RECHECK-LINKED-USER THRU CC610-EXIT.
003160     IF WS-INVALID
003170         MOVE "USER NOT FOUND" TO REASON
003180         GO TO BB200-EXIT
003190     END-IF.
003200*
003210     IF WS-NEW-CUST-NAME = SPACES
003220         MOVE "NAME REQUIRED" TO REASON
003230         GO TO BB200-EXIT
003240     END-IF.
003250*
003260     IF WS-NEW-DATE-OF-BIRTH = ZERO
003270         MOVE "DATE OF BIRTH REQUIRED" TO REASON
003280         GO TO BB200-EXIT
003290     END-IF.
003300*
003310     MOVE WS-NEW-DATE-OF-BIRTH TO WS-DOB-NUM.
003320     PERFORM CC310-COMPUTE-AGE THRU CC310-EXIT.
003330     IF WS-AGE-YEARS < 18
003340         MOVE "CUSTOMER UNDER 18" TO REASON
003350         GO TO BB200-EXIT
003360     END-IF.
003370*
003380     IF WS-NEW-CUST-ADDRESS = SPACES
003390         MOVE "ADDRESS REQUIRED" TO REASON
003400         GO TO BB200-EXIT
003410     END-IF.
003420*
003430     IF WS-NEW-CONTACT-NUMBER = SPACES
003440         MOVE "CONTACT NUMBER REQUIRED" TO REASON
003450         GO TO BB200-EXIT
003460     END-IF.
003470*
003480*    EVERY CHECK PASSED - NOW, AND ONLY NOW, COMMIT THE STAGED
003490*    FIELDS TO THE LIVE TABLE ENTRY.
003500*
003510     MOVE WS-NEW-USER-ID        TO TC-USER-ID (WS-MATCH-IDX).
003520     MOVE WS-NEW-CUST-NAME      TO TC-CUST-NAME (WS-MATCH-IDX).
003530     MOVE WS-NEW-CUST-GENDER    TO TC-CUST-GENDER (WS-MATCH-IDX).
003540     MOVE WS-NEW-CONTACT-NUMBER TO TC-CONTACT-NUMBER (WS-MATCH-IDX).
003550     MOVE WS-NEW-CUST-ADDRESS   TO TC-CUST-ADDRESS (WS-MATCH-IDX).
003560     MOVE WS-NEW-DATE-OF-BIRTH  TO TC-DATE-OF-BIRTH (WS-MATCH-IDX).
003570     MOVE WS-NEW-AADHAR-NUMBER  TO TC-AADHAR-NUMBER (WS-MATCH-IDX).
003580     MOVE WS-NEW-PAN-NUMBER     TO TC-PAN-NUMBER (WS-MATCH-IDX).
003590*
003600*    AUDIT TRAIL - SAME PRACTICE AS MBUSRSV BB200, DUMP THE
003610*    STAGED WORK RECORD TO SYSOUT RIGHT AFTER COMMIT SO THE JOB
003620*    LOG CARRIES A RECORD OF EVERY CU THAT WENT THROUGH THIS RUN.
003630     DISPLAY "MBCUSSV BB200 - COMMITTED " WS-CUST-UPDATE-WORK-R.
003640*
003650     MOVE "ACCEPTED"         TO DISPOSITION.
003660     MOVE "CUSTOMER UPDATED" TO REASON.
003670 BB200-EXIT.
003680     EXIT.
003690*
003700 BB300-CUSTOMER-DELETE.
003710*
003720*    A CD DOES NOT REMOVE THE TABLE ENTRY - IT FLIPS THE STATUS
003730*    BYTE TO 'D' AND LEAVES EVERYTHING ELSE ALONE, SAME AS
003740*    MBUSRSV'S UD.  A DELETED CUSTOMER-ID IS NEVER REISSUED, AND
003750*    THE LINKED USER RECORD IS LEFT UNTOUCHED - DELETING A
003760*    CUSTOMER DOES NOT DELETE THE USER LOGIN THAT OWNS IT.
003770     PERFORM DD100-FIND-CUST-BY-ID THRU DD100-EXIT.
003780     IF NOT WS-FOUND
003790         MOVE "CUSTOMER NOT FOUND" TO REASON
003800         GO TO BB300-EXIT
003810     END-IF.
003820     MOVE "D" TO TC-CUST-STATUS (WS-MATCH-IDX).
003830     MOVE "ACCEPTED"         TO DISPOSITION.
003840     MOVE "CUSTOMER DELETED" TO REASON.
003850 BB300-EXIT.
003860     EXIT.
003870*
003880 CC100-CHECK-NAME.
003890*
003900*    C1 - NAME MANDATORY.
003910*
003920     SET WS-VALID TO TRUE.
003930     IF RQ-NAME = SPACES
003940         SET WS-INVALID TO TRUE
003950     END-IF.
003960 CC100-EXIT.
003970     EXIT.
003980*
003990 CC200-CHECK-DOB.
004000*
004010*    C2 - DATE OF BIRTH MANDATORY.
004020*
004030     SET WS-VALID TO TRUE.
004040     IF RQ-DOB = ZERO
004050         SET WS-INVALID TO TRUE
004060     END-IF.
004070 CC200-EXIT.
004080     EXIT.
004090*
004100 CC300-CHECK-MIN-AGE.
004110*
004120*    C3 - AGE AT RUN-DATE MUST BE 18 OR OVER.
004130*
004140     SET WS-VALID TO TRUE.
004150     MOVE RQ-DOB TO WS-DOB-NUM.
004160     PERFORM CC310-COMPUTE-AGE THRU CC310-EXIT.
004170     IF WS-AGE-YEARS < 18
004180         SET WS-INVALID TO TRUE
004190     END-IF.
004200 CC300-EXIT.
004210     EXIT.
004220*
004230 CC310-COMPUTE-AGE.
004240*
004250*    YEARS = RUN-DATE YEAR - DOB YEAR, LESS ONE IF THE
004260*    (MONTH, DAY) OF RUN-DATE IS EARLIER THAN THE (MONTH, DAY)
004270*    OF DOB.  PROVED AGAINST TEST DATES SPANNING 1999/2000.
004280*
004290     COMPUTE WS-AGE-YEARS = WS-RUN-CCYY - WS-DOB-CCYY.
004300     IF WS-RUN-MM < WS-DOB-MM
004310         SUBTRACT 1 FROM WS-AGE-YEARS
004320     ELSE
004330         IF WS-RUN-MM = WS-DOB-MM
004340                AND WS-RUN-DD < WS-DOB-DD
004350             SUBTRACT 1 FROM WS-AGE-YEARS
004360         END-IF
004370     END-IF.
004380 CC310-EXIT.
004390     EXIT.
004400*
004410 CC400-CHECK-ADDRESS.
004420*
004430*    C4 - ADDRESS MANDATORY.  NO FORMAT CHECK OF ANY KIND - THE
004440*    ADDRESS FIELD IS FREE TEXT, THE SAME AS THE USER TABLE'S
004450*    EMAIL FIELD IS NOT.
004460*
004470     SET WS-VALID TO TRUE.
004480     IF RQ-ADDRESS = SPACES
004490         SET WS-INVALID TO TRUE
004500     END-IF.
004510 CC400-EXIT.
004520     EXIT.
004530*
004540 CC500-CHECK-CONTACT.
004550*
004560*    C5 - CONTACT NUMBER MANDATORY.  LIKE THE ADDRESS FIELD,
004570*    THIS IS A PRESENCE CHECK ONLY - NO DIGIT COUNT, NO
004580*    COUNTRY-CODE VALIDATION.
004590*
004600     SET WS-VALID TO TRUE.
004610     IF RQ-CONTACT = SPACES
004620         SET WS-INVALID TO TRUE
004630     END-IF.
004640 CC500-EXIT.
004650     EXIT.
004660*
004670 CC600-CHECK-LINKED-USER.
004680*
004690*    C6 - REQ-USER-ID MUST BE NON-ZERO AND MATCH AN ACTIVE USER.
004700*
004710     SET WS-VALID TO TRUE.
004720     IF RQ-USER-ID = ZERO
004730         SET WS-INVALID TO TRUE
004740         GO TO CC600-EXIT
004750     END-IF.
004760     MOVE RQ-USER-ID TO WS-CHECK-USER-ID.
004770     MOVE "N" TO WS-FOUND-SW.
004780     PERFORM CC601-SCAN-USER THRU CC601-EXIT
004790         VARYING WS-SCAN-SUB FROM 1 BY 1
004800         UNTIL WS-SCAN-SUB > WS-USER-COUNT
004810            OR WS-FOUND.
004820     IF NOT WS-FOUND
004830         SET WS-INVALID TO TRUE
004840     END-IF.
004850 CC600-EXIT.
004860     EXIT.
004870*
004880 CC601-SCAN-USER.
004890*
004900*    SHARED BY CC600 (CREATE) AND CC610 (UPDATE) - BOTH SET
004910*    WS-CHECK-USER-ID BEFORE CALLING IN, THIS PARAGRAPH DOES NOT
004920*    CARE WHICH ONE IS CALLING.
004930     SET TU-USER-IDX TO WS-SCAN-SUB.
004940     IF TU-USER-ID (TU-USER-IDX) = WS-CHECK-USER-ID
004950            AND TU-USER-STATUS (TU-USER-IDX) = "A"
004960         SET WS-FOUND TO TRUE
004970         MOVE WS-SCAN-SUB TO WS-USER-MATCH-IDX
004980*
004990*        TRACE THE LINKED USER SLOT - CC600 AND CC610 BOTH SHARE
005000*        THIS SCAN, USEFUL WHEN CHASING WHY A CC OR CU REJECTED
005010*        ON "USER NOT FOUND" DESPITE THE USER-ID LOOKING RIGHT.
005020         DISPLAY "MBCUSSV CC601 - LINKED USER TABLE SLOT "
005030                 WS-USER-MATCH-IDX
005040     END-IF.
005050 CC601-EXIT.
005060     EXIT.
005070*
005080 CC610-RECHECK-LINKED-USER.
005090*
005100*    SAME CHECK AS CC600, BUT AGAINST THE STAGED LINKED USER-ID
005110*    IN WS-NEW-USER-ID - THE CU MAY NOT HAVE COMMITTED YET.
005120*
005130     SET WS-VALID TO TRUE.
005140     IF WS-NEW-USER-ID = ZERO
005150         SET WS-INVALID TO TRUE
005160         GO TO CC610-EXIT
005170     END-IF.
005180     MOVE WS-NEW-USER-ID TO WS-CHECK-USER-ID.
005190     MOVE "N" TO WS-FOUND-SW.
005200     PERFORM CC601-SCAN-USER THRU CC601-EXIT
005210         VARYING WS-SCAN-SUB FROM 1 BY 1
005220         UNTIL WS-SCAN-SUB > WS-USER-COUNT
005230            OR WS-FOUND.
005240     IF NOT WS-FOUND
005250         SET WS-INVALID TO TRUE
005260     END-IF.
005270 CC610-EXIT.
005280     EXIT.
005290*
005300 DD100-FIND-CUST-BY-ID.
005310*
005320*    USED BY BB200/BB300 - BOTH NEED THE CUSTOMER FOUND BY THE
005330*    TARGET-ID CARRIED ON THE REQUEST RECORD.
005340     MOVE "N" TO WS-FOUND-SW.
005350     MOVE ZERO TO WS-MATCH-IDX.
005360     PERFORM DD101-SCAN-BY-ID THRU DD101-EXIT
005370         VARYING WS-SCAN-SUB FROM 1 BY 1
005380         UNTIL WS-SCAN-SUB > WS-CUST-COUNT
005390            OR WS-FOUND.
005400 DD100-EXIT.
005410     EXIT.
005420*
005430 DD101-SCAN-BY-ID.
005440*
005450*    STOPS AT THE FIRST MATCH - CUSTOMER-ID VALUES ARE UNIQUE BY
005460*    CONSTRUCTION.
005470     SET TC-CUST-IDX TO WS-SCAN-SUB.
005480     IF TC-CUSTOMER-ID (TC-CUST-IDX) = RQ-TARGET-ID
005490         SET WS-FOUND TO TRUE
005500         MOVE WS-SCAN-SUB TO WS-MATCH-IDX
005510     END-IF.
005520 DD101-EXIT.
005530     EXIT.
005540*
