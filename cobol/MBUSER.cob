000100*****************************************
000110*                                       *
000120* RECORD DEFINITION FOR USER MASTER     *
000130*          FILE                         *
000140*    USES US-USER-ID AS KEY             *
000150*****************************************
000160* FILE SIZE 148 BYTES.
000170*
000180* 06/03/89 RJH - CREATED.
000190* 14/09/91 RJH - ADDED US-FILLER PAD AFTER STATUS BYTE WAS
000200*                WIDENED OUT FROM THE OLD 9 BYTE SPARE AREA.
000210* 11/01/99 DKW - Y2K REVIEW - NO 2 DIGIT YEAR FIELDS IN THIS
000220*                RECORD, US-USER-ID SEQUENCING UNAFFECTED.
000230*                NO CHANGE MADE.
000240*
000250 01  MB-USER-RECORD.
000260     03  US-USER-ID            PIC 9(9).
000270     03  US-USERNAME           PIC X(30).
000280     03  US-PASSWORD           PIC X(30).
000290     03  US-EMAIL              PIC X(60).
000300     03  US-ROLE-ID            PIC 9(3).
000310     03  US-USER-STATUS        PIC X.
000320*                                A = ACTIVE, D = DELETED
000330     03  FILLER                PIC X(15).
000340*
